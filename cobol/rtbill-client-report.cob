000010* ===========================================================
000020* PROGRAM-ID. rtbill-client-report.
000030* ---------------------------------------------------------
000040* MONTHLY VENDOR TRIP BILLING - CLIENT TRIP SUMMARY REPORT.
000050*
000060* STEP 2 OF THE MONTHLY RUN (SEE RTBILL-SYSTEM).  READS THE
000070* RUN-PARM CARD FOR THE CLIENT/MONTH/YEAR TO REPORT, THEN
000080* FOR EVERY VENDOR TIED TO THAT CLIENT PRINTS ONE LINE: THE
000090* VENDOR'S TRIP COUNT AND TOTAL AMOUNT BILLED FOR THE PERIOD,
000100* WITH A GRAND-TOTAL FOOTER ACROSS ALL OF THE CLIENT'S
000110* VENDORS.  READS THE UPDATED TRIP FILE PRODUCED BY THE
000120* POSTING ENGINE SO THE TOTAL-COST FIGURES ARE ALREADY
000130* COMPUTED.
000140* ===========================================================
000150* AUTHOR. R VARGAS FIGUEROA.
000160* INSTALLATION. TRANSPORT SERVICES DATA CENTER.
000170* DATE-WRITTEN. 03/09/1994.
000180* DATE-COMPILED.
000190* SECURITY. COMPANY CONFIDENTIAL - BATCH PRODUCTION LIBRARY.
000200*
000210* CHANGE LOG
000220* ----------
000230* 1994-03-09 RVF  ORIGINAL ENTRY - MODELED ON THE OLD
000240*                 DEDUCTIBLES REPORT'S SORT/CONTROL-BREAK
000250*                 SHAPE, BUT DRIVEN OFF A TABLE SCAN SINCE
000260*                 THE TRIP FILE IS NOW LINE SEQUENTIAL.
000270* 1994-06-09 RVF  REQ 0118 - NO CHANGE HERE.
000280* 1996-09-18 RVF  REQ 1187 - NO CHANGE HERE; SOURCE/DESTINATION
000290*                 ADDED TO THE TRIP FILE IS NOT CARRIED ONTO
000300*                 THIS REPORT.
000310* 1997-07-21 RVF  REQ 2290 - VENDOR-TO-CLIENT TIE ADDED ON THE
000320*                 VENDOR MASTER; CONTROL BREAK NOW DRIVEN OFF
000330*                 VDM-CLIENT-ID RATHER THAN A SEPARATE CROSS-
000340*                 REFERENCE CARD DECK.
000350* 1999-01-11 TMK  Y2K - CENTURY HANDLING LIVES IN
000360*                 PL-CALC-MONTH-BOUNDS.CBL.
000370* 2001-11-14 TMK  REQ 4471 - REHOSTED OFF THE OLD VSAM CLUSTER
000380*                 AND THE SORT STEP ONTO A WORKING-STORAGE
000390*                 TABLE SCAN OVER THE UPDATED TRIP FILE.
000400* 2003-05-20 DPR  REQ 5114 - PAGE-FULL CHECK TIGHTENED TO 55
000410*                 LINES SO THE FOOTER NEVER SPLITS ACROSS A
000420*                 FORM BREAK.
000430IDENTIFICATION DIVISION.
000440PROGRAM-ID. rtbill-client-report.
000450AUTHOR. R VARGAS FIGUEROA.
000460INSTALLATION. TRANSPORT SERVICES DATA CENTER.
000470DATE-WRITTEN. 03/09/1994.
000480DATE-COMPILED.
000490SECURITY. COMPANY CONFIDENTIAL - BATCH PRODUCTION LIBRARY.
000500ENVIRONMENT DIVISION.
000510CONFIGURATION SECTION.
000520SPECIAL-NAMES.
000530    C01 IS TOP-OF-FORM.
000540INPUT-OUTPUT SECTION.
000550FILE-CONTROL.
000560    COPY "SLRUNP.CBL".
000570    COPY "SLVNDM.CBL".
000575    COPY "SLCLTM.CBL".
000580    COPY "SLNTRIP.CBL".
000590
000600    SELECT PRINTER-FILE
000610           ASSIGN TO CLIRPT
000620           ORGANIZATION IS LINE SEQUENTIAL.
000630DATA DIVISION.
000640FILE SECTION.
000650    COPY "FDRUNP.CBL".
000660    COPY "FDVNDM.CBL".
000665    COPY "FDCLTM.CBL".
000670    COPY "FDNTRIP.CBL".
000680
000690    FD  PRINTER-FILE
000700        LABEL RECORDS ARE OMITTED.
000710    01  PRINTER-RECORD                PIC X(132).
000720
000730WORKING-STORAGE SECTION.
000740
000750    COPY "WSCALNDR.CBL".
000760    COPY "WSVNDTB.CBL".
000765    COPY "WSCLTTB.CBL".
000770
000780*    -------- LOCAL TRIP TABLE, SCANNED ONCE PER VENDOR.
000790    01  TRP-TABLE-CONTROL.
000800        05  TRP-TABLE-COUNT           PIC 9(05) COMP.
000810        05  TRP-TABLE-SUB             PIC 9(05) COMP.
000820
000830    01  TRP-TABLE.
000840        05  TRP-TABLE-ENTRY OCCURS 20000 TIMES.
000850            10  TRP-T-VENDOR-ID       PIC 9(06).
000860            10  TRP-T-TRIP-DATE       PIC 9(08).
000870            10  TRP-T-TOTAL-COST      PIC S9(08)V99.
000880
000890    01  W-END-OF-TRIP-FILE            PIC X(01) VALUE "N".
000900
000910    01  W-RUN-MONTH                   PIC 9(02).
000920    01  W-RUN-YEAR                    PIC 9(04).
000930
000940*    -------- PACKED PERIOD KEY FOR THE COMPLETION MESSAGE.
000950    01  W-REPORT-PERIOD-KEY.
000960        05  W-PERIOD-YEAR             PIC 9(04).
000970        05  W-PERIOD-MONTH            PIC 9(02).
000980    01  W-REPORT-PERIOD-R REDEFINES W-REPORT-PERIOD-KEY
000990                                      PIC 9(06).
001000
001010    01  W-VENDOR-SUB                  PIC 9(04) COMP.
001020    01  W-VENDOR-TRIP-COUNT           PIC 9(05) COMP.
001030    01  W-VENDOR-TOTAL                PIC S9(10)V99.
001040
001050    01  W-GRAND-TRIP-COUNT            PIC 9(07) COMP.
001060    01  W-GRAND-TOTAL                 PIC S9(10)V99.
001070
001080    01  W-PRINTED-LINES               PIC 9(02) COMP VALUE 99.
001090        88  W-PAGE-IS-FULL            VALUE 55 THRU 99.
001100    01  W-PAGE-NUMBER                 PIC 9(04) COMP VALUE ZERO.
001110
001120*    -------- REPORT LINE LAYOUTS.
001130    01  HEADING-LINE-1.
001140        05  FILLER                    PIC X(30)
001150            VALUE "RTBILL-SYSTEM  -  CLIENT TRIP ".
001160        05  FILLER                    PIC X(16) VALUE "SUMMARY REPORT ".
001170        05  FILLER                    PIC X(10) VALUE "PAGE     ".
001180        05  HL1-PAGE-NUMBER           PIC ZZZ9.
001190        05  FILLER                    PIC X(72) VALUE SPACES.
001200
001210    01  HEADING-LINE-2.
001220        05  FILLER                    PIC X(12) VALUE "CLIENT ID : ".
001230        05  HL2-CLIENT-ID             PIC 9(06).
001235        05  FILLER                    PIC X(03) VALUE SPACES.
001237        05  HL2-CLIENT-NAME           PIC X(30).
001240        05  FILLER                    PIC X(08) VALUE " PERIOD ".
001250        05  HL2-MONTH                 PIC Z9.
001260        05  FILLER                    PIC X(01) VALUE "/".
001270        05  HL2-YEAR                  PIC 9(04).
001280        05  FILLER                    PIC X(66) VALUE SPACES.
001290
001300    01  HEADING-LINE-3.
001310        05  FILLER                    PIC X(08) VALUE "VENDOR".
001320        05  FILLER                    PIC X(04) VALUE SPACES.
001330        05  FILLER                    PIC X(30) VALUE "VENDOR NAME".
001340        05  FILLER                    PIC X(10) VALUE "TRIPS".
001350        05  FILLER                    PIC X(20) VALUE "VENDOR TOTAL".
001360        05  FILLER                    PIC X(60) VALUE SPACES.
001370
001380    01  DETAIL-LINE-1.
001390        05  DL1-VENDOR-ID             PIC ZZZZZ9.
001400        05  FILLER                    PIC X(05) VALUE SPACES.
001410        05  DL1-VENDOR-NAME           PIC X(30).
001420        05  FILLER                    PIC X(02) VALUE SPACES.
001430        05  DL1-TRIP-COUNT            PIC ZZZZ9.
001440        05  FILLER                    PIC X(05) VALUE SPACES.
001450        05  DL1-VENDOR-TOTAL          PIC Z,ZZZ,ZZ9.99-.
001460        05  FILLER                    PIC X(66) VALUE SPACES.
001470
001480    01  FOOTER-LINE-1.
001490        05  FILLER                    PIC X(20)
001500            VALUE "TOTAL TRIPS BILLED:".
001510        05  FL1-TRIP-COUNT            PIC ZZZ,ZZ9.
001520        05  FILLER                    PIC X(105) VALUE SPACES.
001530
001540    01  FOOTER-LINE-2.
001550        05  FILLER                    PIC X(20)
001560            VALUE "GRAND TOTAL AMOUNT :".
001570        05  FL2-GRAND-TOTAL           PIC Z,ZZZ,ZZ9.99-.
001580        05  FILLER                    PIC X(99) VALUE SPACES.
001590
001600    01  BLANK-LINE                    PIC X(132) VALUE SPACES.
001610
001620    77  DUMMY                         PIC X.
001630* ___________________________________________________________
001640
001650PROCEDURE DIVISION.
001660
001670MAIN-CONTROL.
001680
001690     PERFORM READ-RUN-PARM-CARD.
001700     PERFORM CALC-RUN-MONTH-BOUNDS.
001710
001720     OPEN INPUT NEW-TRIP-FILE.
001730     PERFORM LOAD-TRIP-TABLE.
001740     CLOSE NEW-TRIP-FILE.
001750
001760     OPEN INPUT VENDOR-FILE.
001770     PERFORM LOAD-VENDOR-TABLE.
001780     CLOSE VENDOR-FILE.
001785
001786     OPEN INPUT CLIENT-FILE.
001787     PERFORM LOAD-CLIENT-TABLE.
001788     CLOSE CLIENT-FILE.
001789
001790     PERFORM LOOK-FOR-CLIENT-RECORD.
001791     IF FOUND-CLIENT-RECORD
001792        MOVE CLM-FOUND-CLIENT-NAME TO HL2-CLIENT-NAME
001793     ELSE
001794        MOVE SPACES TO HL2-CLIENT-NAME.
001795
001800     OPEN OUTPUT PRINTER-FILE.
001810     PERFORM PRINT-HEADINGS.
001820
001830     MOVE ZERO TO W-GRAND-TRIP-COUNT.
001840     MOVE ZERO TO W-GRAND-TOTAL.
001850
001860     PERFORM REPORT-ONE-VENDOR-BY-TABLE-SUB
001870             VARYING W-VENDOR-SUB FROM 1 BY 1
001880             UNTIL W-VENDOR-SUB > VDM-TABLE-COUNT.
001890
001900     PERFORM PRINT-FOOTER.
001910
001920     CLOSE PRINTER-FILE.
001930
001940     MOVE W-RUN-YEAR  TO W-PERIOD-YEAR.
001950     MOVE W-RUN-MONTH TO W-PERIOD-MONTH.
001960     DISPLAY "RTBILL-CLIENT-REPORT: COMPLETE FOR CLIENT "
001970             HL2-CLIENT-ID " PERIOD " W-REPORT-PERIOD-R.
001980
001990     EXIT PROGRAM.
002000     STOP RUN.
002010* ___________________________________________________________
002020
002030READ-RUN-PARM-CARD.
002040
002050     OPEN INPUT RUN-PARM-FILE.
002060     READ RUN-PARM-FILE.
002070     CLOSE RUN-PARM-FILE.
002080
002090     MOVE RUNP-CLIENT-ID     TO HL2-CLIENT-ID.
002095     MOVE RUNP-CLIENT-ID     TO CLIENT-NUMBER.
002100     MOVE RUNP-BILLING-MONTH TO W-RUN-MONTH.
002110     MOVE RUNP-BILLING-YEAR  TO W-RUN-YEAR.
002120READ-RUN-PARM-CARD-EXIT.
002130     EXIT.
002140
002150CALC-RUN-MONTH-BOUNDS.
002160
002170     MOVE W-RUN-MONTH TO CALB-MONTH.
002180     MOVE W-RUN-YEAR  TO CALB-YEAR.
002190     PERFORM CALC-MONTH-BOUNDS.
002200CALC-RUN-MONTH-BOUNDS-EXIT.
002210     EXIT.
002220
002230LOAD-TRIP-TABLE.
002240
002250     MOVE ZERO TO TRP-TABLE-COUNT.
002260     PERFORM LOAD-ONE-TRIP-ENTRY
002270             UNTIL W-END-OF-TRIP-FILE = "Y".
002280LOAD-TRIP-TABLE-EXIT.
002290     EXIT.
002300
002310LOAD-ONE-TRIP-ENTRY.
002320
002330     READ NEW-TRIP-FILE
002340          AT END
002350             MOVE "Y" TO W-END-OF-TRIP-FILE
002360          NOT AT END
002370             ADD 1 TO TRP-TABLE-COUNT
002380             MOVE NTR-VENDOR-ID TO
002390                 TRP-T-VENDOR-ID (TRP-TABLE-COUNT)
002400             MOVE NTR-TRIP-DATE TO
002410                 TRP-T-TRIP-DATE (TRP-TABLE-COUNT)
002420             MOVE NTR-TOTAL-COST TO
002430                 TRP-T-TOTAL-COST (TRP-TABLE-COUNT)
002440     END-READ.
002450LOAD-ONE-TRIP-ENTRY-EXIT.
002460     EXIT.
002470* ___________________________________________________________
002480
002490REPORT-ONE-VENDOR-BY-TABLE-SUB.
002500
002510     IF VDM-T-CLIENT-ID (W-VENDOR-SUB) = HL2-CLIENT-ID
002520        MOVE ZERO TO W-VENDOR-TRIP-COUNT
002530        MOVE ZERO TO W-VENDOR-TOTAL
002540        PERFORM SUM-ONE-VENDOR-TRIP
002550                VARYING TRP-TABLE-SUB FROM 1 BY 1
002560                UNTIL TRP-TABLE-SUB > TRP-TABLE-COUNT
002570        PERFORM PRINT-ONE-VENDOR-LINE
002580        ADD W-VENDOR-TRIP-COUNT TO W-GRAND-TRIP-COUNT
002590        ADD W-VENDOR-TOTAL      TO W-GRAND-TOTAL.
002600REPORT-ONE-VENDOR-BY-TABLE-SUB-EXIT.
002610     EXIT.
002620
002630SUM-ONE-VENDOR-TRIP.
002640
002650     IF TRP-T-VENDOR-ID (TRP-TABLE-SUB) =
002660           VDM-T-VENDOR-ID (W-VENDOR-SUB)
002670        AND TRP-T-TRIP-DATE (TRP-TABLE-SUB) NOT LESS THAN
002680           CALB-FIRST-DAY
002690        AND TRP-T-TRIP-DATE (TRP-TABLE-SUB) NOT GREATER THAN
002700           CALB-LAST-DAY
002710        ADD 1 TO W-VENDOR-TRIP-COUNT
002720        ADD TRP-T-TOTAL-COST (TRP-TABLE-SUB) TO W-VENDOR-TOTAL.
002730SUM-ONE-VENDOR-TRIP-EXIT.
002740     EXIT.
002750* ___________________________________________________________
002760
002770PRINT-HEADINGS.
002780
002790     IF W-PRINTED-LINES NOT = 99
002800        WRITE PRINTER-RECORD FROM BLANK-LINE
002810            AFTER ADVANCING TOP-OF-FORM.
002820
002830     ADD 1 TO W-PAGE-NUMBER.
002840     MOVE W-PAGE-NUMBER    TO HL1-PAGE-NUMBER.
002850     MOVE W-RUN-MONTH      TO HL2-MONTH.
002860     MOVE W-RUN-YEAR       TO HL2-YEAR.
002870
002880     WRITE PRINTER-RECORD FROM HEADING-LINE-1
002890         AFTER ADVANCING 1 LINES.
002900     WRITE PRINTER-RECORD FROM HEADING-LINE-2
002910         AFTER ADVANCING 2 LINES.
002920     WRITE PRINTER-RECORD FROM BLANK-LINE
002930         AFTER ADVANCING 1 LINES.
002940     WRITE PRINTER-RECORD FROM HEADING-LINE-3
002950         AFTER ADVANCING 1 LINES.
002960     WRITE PRINTER-RECORD FROM BLANK-LINE
002970         AFTER ADVANCING 1 LINES.
002980
002990     MOVE 6 TO W-PRINTED-LINES.
003000PRINT-HEADINGS-EXIT.
003010     EXIT.
003020
003030PRINT-ONE-VENDOR-LINE.
003040
003050     IF W-PAGE-IS-FULL
003060        PERFORM PRINT-HEADINGS.
003070
003080     MOVE VDM-T-VENDOR-ID (W-VENDOR-SUB)   TO DL1-VENDOR-ID.
003090     MOVE VDM-T-VENDOR-NAME (W-VENDOR-SUB) TO DL1-VENDOR-NAME.
003100     MOVE W-VENDOR-TRIP-COUNT              TO DL1-TRIP-COUNT.
003110     MOVE W-VENDOR-TOTAL                   TO DL1-VENDOR-TOTAL.
003120
003130     WRITE PRINTER-RECORD FROM DETAIL-LINE-1
003140         AFTER ADVANCING 1 LINES.
003150
003160     ADD 1 TO W-PRINTED-LINES.
003170PRINT-ONE-VENDOR-LINE-EXIT.
003180     EXIT.
003190
003200PRINT-FOOTER.
003210
003220     IF W-PAGE-IS-FULL
003230        PERFORM PRINT-HEADINGS.
003240
003250     MOVE W-GRAND-TRIP-COUNT TO FL1-TRIP-COUNT.
003260     MOVE W-GRAND-TOTAL      TO FL2-GRAND-TOTAL.
003270
003280     WRITE PRINTER-RECORD FROM BLANK-LINE
003290         AFTER ADVANCING 1 LINES.
003300     WRITE PRINTER-RECORD FROM FOOTER-LINE-1
003310         AFTER ADVANCING 1 LINES.
003320     WRITE PRINTER-RECORD FROM FOOTER-LINE-2
003330         AFTER ADVANCING 1 LINES.
003340
003350     ADD 3 TO W-PRINTED-LINES.
003360PRINT-FOOTER-EXIT.
003370     EXIT.
003380* ___________________________________________________________
003390
003400     COPY "PL-LOOK-FOR-VENDOR-RECORD.CBL".
003405     COPY "PL-LOOK-FOR-CLIENT-RECORD.CBL".
003410     COPY "PL-CALC-MONTH-BOUNDS.CBL".
