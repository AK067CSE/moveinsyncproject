000010* ===========================================================
000020* WSBILTB.CBL
000030* WORKING-STORAGE FOR THE BILLING-RECORD TABLE USED BY
000040* PL-LOOK-FOR-BILLING-RECORD.CBL.  SERVES TWO CALLERS: THE
000050* POSTING ENGINE'S DUPLICATE GUARD (BATCH FLOW STEP 1) AND THE
000060* VENDOR REPORT BUILDER'S LOOKUP BY VENDOR/MONTH/YEAR.
000070* ===========================================================
000080* 2001-11-14 TMK  REQ 4471 - REPLACES THE OLD VSAM KEYED READ.
000090     01  BIL-TABLE-CONTROL.
000100         05  BIL-TABLE-COUNT           PIC 9(04) COMP.
000110         05  BIL-TABLE-SUB             PIC 9(04) COMP.
000120
000130     01  BIL-TABLE.
000140         05  BIL-TABLE-ENTRY OCCURS 3000 TIMES
000150                             INDEXED BY BIL-IDX.
000160             10  BIL-T-VENDOR-ID       PIC 9(06).
000170             10  BIL-T-BILLING-MONTH   PIC 9(02).
000180             10  BIL-T-BILLING-YEAR    PIC 9(04).
000190             10  BIL-T-TOTAL-TRIPS     PIC 9(05).
000200             10  BIL-T-TOTAL-DISTANCE  PIC S9(10)V99.
000210             10  BIL-T-TOTAL-DURATION  PIC S9(10)V99.
000220             10  BIL-T-BASE-BILLING    PIC S9(10)V99.
000230             10  BIL-T-TOTAL-INCENTIVES PIC S9(10)V99.
000240             10  BIL-T-TOTAL-AMOUNT    PIC S9(10)V99.
000250             10  BIL-T-GENERATED-DATE  PIC 9(08).
000260
000270     01  W-FOUND-BILLING-RECORD        PIC X(01).
000280         88  FOUND-BILLING-RECORD      VALUE "Y".
000290
000300     01  W-END-OF-BILLING-FILE         PIC X(01) VALUE "N".
000310
000320     01  BIL-SEARCH-VENDOR-ID          PIC 9(06).
000330     01  BIL-SEARCH-MONTH              PIC 9(02).
000340     01  BIL-SEARCH-YEAR               PIC 9(04).
000350
000360     01  BIL-FOUND-RECORD.
000370         05  BIL-FOUND-TOTAL-TRIPS     PIC 9(05).
000380         05  BIL-FOUND-TOTAL-DISTANCE  PIC S9(10)V99.
000390         05  BIL-FOUND-TOTAL-DURATION  PIC S9(10)V99.
000400         05  BIL-FOUND-BASE-BILLING    PIC S9(10)V99.
000410         05  BIL-FOUND-TOTAL-INCENTIVES PIC S9(10)V99.
000420         05  BIL-FOUND-TOTAL-AMOUNT    PIC S9(10)V99.
000430         05  BIL-FOUND-GENERATED-DATE  PIC 9(08).
