000010* ===========================================================
000020* SLTRIP.CBL
000030* SELECT CLAUSE FOR THE INCOMING TRIP FILE (READ-ONLY SIDE).
000040* ===========================================================
000050* 1994-03-02 RVF  ORIGINAL ENTRY.
000060* 2001-11-14 TMK  REQ 4471 - REHOSTED OFF THE OLD VSAM CLUSTER.
000070     SELECT TRIP-FILE
000080            ASSIGN TO TRIPIN
000090            ORGANIZATION IS LINE SEQUENTIAL.
