000010* ===========================================================
000020* SLBILL.CBL
000030* SELECT CLAUSE FOR THE BILLING RECORD FILE.  ONE RECORD PER
000040* VENDOR PER PERIOD; WRITTEN ONCE BY THE POSTING ENGINE AND
000050* READ BACK BY THE VENDOR REPORT BUILDER AND BY THE DUPLICATE
000060* GUARD.
000070* ===========================================================
000080* 1994-03-02 RVF  ORIGINAL ENTRY.
000090* 2001-11-14 TMK  REQ 4471 - REHOSTED OFF THE OLD VSAM CLUSTER;
000100*                 THE (VENDOR, MONTH, YEAR) UNIQUE KEY IS NOW
000110*                 ENFORCED BY THE DUPLICATE-GUARD TABLE SEARCH
000120*                 IN PL-LOOK-FOR-BILLING-RECORD.CBL.
000130     SELECT BILLING-FILE
000140            ASSIGN TO BILLREC
000150            ORGANIZATION IS LINE SEQUENTIAL.
