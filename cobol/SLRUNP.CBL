000010* ===========================================================
000020* SLRUNP.CBL
000030* SELECT CLAUSE FOR THE RUN-PARAMETER CARD.  ONE RECORD READ
000040* ONCE AT THE TOP OF EACH JOB STEP; TELLS THE STEP WHICH
000050* VENDOR (OR ALL VENDORS), MONTH AND YEAR TO WORK ON.
000060* ===========================================================
000070* 1994-03-02 RVF  ORIGINAL ENTRY (REPLACES THE OLD JCL SYSIN
000080*                 CARD IMAGE USED BY THE OVERNIGHT VOUCHER RUN).
000090     SELECT RUN-PARM-FILE
000100            ASSIGN TO RUNPARM
000110            ORGANIZATION IS LINE SEQUENTIAL.
