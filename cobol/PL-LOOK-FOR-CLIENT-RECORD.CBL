000010* ===========================================================
000020* PL-LOOK-FOR-CLIENT-RECORD.CBL
000030* LOADS THE CLIENT TABLE ONCE AND SEARCHES IT BY CLIENT-NUMBER.
000040* FOUND-CLIENT-RECORD AND CLM-FOUND-RECORD ARE SET ON RETURN.
000050* ===========================================================
000060* 2001-11-14 TMK  REQ 4471 - REWRITTEN AS A TABLE SEARCH.
000070LOAD-CLIENT-TABLE.
000080
000090     MOVE ZERO TO CLM-TABLE-COUNT.
000100     PERFORM LOAD-CLIENT-TABLE-RECORD
000110             UNTIL W-END-OF-CLIENT-FILE = "Y".
000120LOAD-CLIENT-TABLE-EXIT.
000130     EXIT.
000140
000150LOAD-CLIENT-TABLE-RECORD.
000160
000170     READ CLIENT-FILE
000180          AT END
000190             MOVE "Y" TO W-END-OF-CLIENT-FILE
000200          NOT AT END
000210             ADD 1 TO CLM-TABLE-COUNT
000220             MOVE CLM-CLIENT-ID   TO CLM-T-CLIENT-ID (CLM-TABLE-COUNT)
000230             MOVE CLM-CLIENT-CODE TO CLM-T-CLIENT-CODE (CLM-TABLE-COUNT)
000240             MOVE CLM-CLIENT-NAME TO CLM-T-CLIENT-NAME (CLM-TABLE-COUNT)
000250             MOVE CLM-ACTIVE-FLAG TO CLM-T-ACTIVE-FLAG (CLM-TABLE-COUNT)
000260     END-READ.
000270LOAD-CLIENT-TABLE-RECORD-EXIT.
000280     EXIT.
000290
000300LOOK-FOR-CLIENT-RECORD.
000310
000320     MOVE "N" TO W-FOUND-CLIENT-RECORD.
000330     MOVE 1   TO CLM-TABLE-SUB.
000340
000350     PERFORM TEST-ONE-CLIENT-TABLE-ENTRY
000360             UNTIL CLM-TABLE-SUB > CLM-TABLE-COUNT
000370                OR FOUND-CLIENT-RECORD.
000380LOOK-FOR-CLIENT-RECORD-EXIT.
000390     EXIT.
000400
000410TEST-ONE-CLIENT-TABLE-ENTRY.
000420
000430     IF CLM-T-CLIENT-ID (CLM-TABLE-SUB) = CLIENT-NUMBER
000440        MOVE "Y" TO W-FOUND-CLIENT-RECORD
000450        MOVE CLM-T-CLIENT-CODE (CLM-TABLE-SUB) TO CLM-FOUND-CLIENT-CODE
000460        MOVE CLM-T-CLIENT-NAME (CLM-TABLE-SUB) TO CLM-FOUND-CLIENT-NAME
000470     ELSE
000480        ADD 1 TO CLM-TABLE-SUB.
000490TEST-ONE-CLIENT-TABLE-ENTRY-EXIT.
000500     EXIT.
