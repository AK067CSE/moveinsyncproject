000010* ===========================================================
000020* PL-LOOK-FOR-BILLING-RECORD.CBL
000030* LOADS THE BILLING-RECORD TABLE ONCE AND SEARCHES IT BY
000040* BIL-SEARCH-VENDOR-ID/BIL-SEARCH-MONTH/BIL-SEARCH-YEAR.
000050* USED BY THE DUPLICATE GUARD (BATCH FLOW STEP 1) AND BY THE
000060* VENDOR REPORT BUILDER.
000070* ===========================================================
000080* 2001-11-14 TMK  REQ 4471 - REWRITTEN AS A TABLE SEARCH.
000090LOAD-BILLING-TABLE.
000100
000110     MOVE ZERO TO BIL-TABLE-COUNT.
000120     PERFORM LOAD-BILLING-TABLE-RECORD
000130             UNTIL W-END-OF-BILLING-FILE = "Y".
000140LOAD-BILLING-TABLE-EXIT.
000150     EXIT.
000160
000170LOAD-BILLING-TABLE-RECORD.
000180
000190     READ BILLING-FILE
000200          AT END
000210             MOVE "Y" TO W-END-OF-BILLING-FILE
000220          NOT AT END
000230             ADD 1 TO BIL-TABLE-COUNT
000240             MOVE BIL-VENDOR-ID TO
000250                 BIL-T-VENDOR-ID (BIL-TABLE-COUNT)
000260             MOVE BIL-BILLING-MONTH TO
000270                 BIL-T-BILLING-MONTH (BIL-TABLE-COUNT)
000280             MOVE BIL-BILLING-YEAR TO
000290                 BIL-T-BILLING-YEAR (BIL-TABLE-COUNT)
000300             MOVE BIL-TOTAL-TRIPS TO
000310                 BIL-T-TOTAL-TRIPS (BIL-TABLE-COUNT)
000320             MOVE BIL-TOTAL-DISTANCE TO
000330                 BIL-T-TOTAL-DISTANCE (BIL-TABLE-COUNT)
000340             MOVE BIL-TOTAL-DURATION TO
000350                 BIL-T-TOTAL-DURATION (BIL-TABLE-COUNT)
000360             MOVE BIL-BASE-BILLING TO
000370                 BIL-T-BASE-BILLING (BIL-TABLE-COUNT)
000380             MOVE BIL-TOTAL-INCENTIVES TO
000390                 BIL-T-TOTAL-INCENTIVES (BIL-TABLE-COUNT)
000400             MOVE BIL-TOTAL-AMOUNT TO
000410                 BIL-T-TOTAL-AMOUNT (BIL-TABLE-COUNT)
000420             MOVE BIL-GENERATED-DATE TO
000430                 BIL-T-GENERATED-DATE (BIL-TABLE-COUNT)
000440     END-READ.
000450LOAD-BILLING-TABLE-RECORD-EXIT.
000460     EXIT.
000470
000480LOOK-FOR-BILLING-RECORD.
000490
000500     MOVE "N" TO W-FOUND-BILLING-RECORD.
000510     MOVE 1   TO BIL-TABLE-SUB.
000520
000530     PERFORM TEST-ONE-BILLING-TABLE-ENTRY
000540             UNTIL BIL-TABLE-SUB > BIL-TABLE-COUNT
000550                OR FOUND-BILLING-RECORD.
000560LOOK-FOR-BILLING-RECORD-EXIT.
000570     EXIT.
000580
000590TEST-ONE-BILLING-TABLE-ENTRY.
000600
000610     IF BIL-T-VENDOR-ID (BIL-TABLE-SUB) = BIL-SEARCH-VENDOR-ID
000620        AND BIL-T-BILLING-MONTH (BIL-TABLE-SUB) = BIL-SEARCH-MONTH
000630        AND BIL-T-BILLING-YEAR (BIL-TABLE-SUB) = BIL-SEARCH-YEAR
000640        MOVE "Y" TO W-FOUND-BILLING-RECORD
000650        MOVE BIL-T-TOTAL-TRIPS (BIL-TABLE-SUB)
000660                               TO BIL-FOUND-TOTAL-TRIPS
000670        MOVE BIL-T-TOTAL-DISTANCE (BIL-TABLE-SUB)
000680                               TO BIL-FOUND-TOTAL-DISTANCE
000690        MOVE BIL-T-TOTAL-DURATION (BIL-TABLE-SUB)
000700                               TO BIL-FOUND-TOTAL-DURATION
000710        MOVE BIL-T-BASE-BILLING (BIL-TABLE-SUB)
000720                               TO BIL-FOUND-BASE-BILLING
000730        MOVE BIL-T-TOTAL-INCENTIVES (BIL-TABLE-SUB)
000740                               TO BIL-FOUND-TOTAL-INCENTIVES
000750        MOVE BIL-T-TOTAL-AMOUNT (BIL-TABLE-SUB)
000760                               TO BIL-FOUND-TOTAL-AMOUNT
000770        MOVE BIL-T-GENERATED-DATE (BIL-TABLE-SUB)
000780                               TO BIL-FOUND-GENERATED-DATE
000790     ELSE
000800        ADD 1 TO BIL-TABLE-SUB.
000810TEST-ONE-BILLING-TABLE-ENTRY-EXIT.
000820     EXIT.
