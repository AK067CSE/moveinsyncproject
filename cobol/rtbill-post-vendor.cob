000010* ===========================================================
000020* PROGRAM-ID. rtbill-post-vendor.
000030* ---------------------------------------------------------
000040* MONTHLY VENDOR TRIP BILLING - POSTING ENGINE.
000050*
000060* FOR ONE VENDOR (RUNP-MODE = "P") OR FOR EVERY ACTIVE VENDOR
000070* IN THE VENDOR MASTER (RUNP-MODE = "A"), FOR THE RUN MONTH
000080* AND YEAR CARDED ON RUN-PARM-FILE:
000090*   - REFUSES A VENDOR ALREADY BILLED FOR THE PERIOD
000100*   - LOOKS UP THE VENDOR'S BILLING CONFIGURATION
000110*   - SELECTS THE VENDOR'S TRIPS FALLING IN THE RUN MONTH
000120*   - PRICES THE TRIPS UNDER THE CONFIGURED BILLING MODEL
000130*     (PACKAGE, TRIP OR HYBRID) AND COMPUTES INCENTIVES
000140*   - POSTS ONE BILLING RECORD AND MARKS THE TRIPS PROCESSED
000150*
000160* IN ALL-VENDORS MODE A VENDOR'S TROUBLE (DUPLICATE, MISSING
000170* CONFIG, BAD MODEL CODE) IS LOGGED TO THE CONSOLE AND DOES
000180* NOT STOP THE REMAINING VENDORS.
000190* ===========================================================
000200* AUTHOR. R VARGAS FIGUEROA.
000210* INSTALLATION. TRANSPORT SERVICES DATA CENTER.
000220* DATE-WRITTEN. 03/02/1994.
000230* DATE-COMPILED.
000240* SECURITY.  COMPANY CONFIDENTIAL - BATCH PRODUCTION LIBRARY.
000250*
000260* CHANGE LOG
000270* ----------
000280* 1994-03-02 RVF  ORIGINAL ENTRY - PACKAGE RATE PLAN ONLY,
000290*                 SINGLE VENDOR PER RUN.
000300* 1994-06-09 RVF  REQ 0118 - ADDED THE ALL-VENDORS RUN MODE SO
000310*                 THE MONTH END JOB DOES NOT NEED ONE STEP PER
000320*                 VENDOR.
000330* 1995-02-14 RVF  REQ 0244 - DUPLICATE-BILLING GUARD ADDED
000340*                 AFTER THE FEBRUARY RE-RUN BILLED THREE
000350*                 VENDORS TWICE.
000360* 1996-09-18 RVF  REQ 1187 - TRIP SOURCE/DESTINATION CARRIED
000370*                 THROUGH TO THE UPDATED TRIP FILE UNCHANGED.
000380* 1997-07-21 RVF  REQ 2290 - ADDED THE TRIP AND HYBRID RATE
000390*                 PLANS AND THE SHARED INCENTIVE CALCULATOR.
000400* 1997-08-04 RVF  REQ 2290 - HYBRID EXCESS-TRIP COUNT FIXED TO
000410*                 COUNT IN TRIP-FILE ORDER, NOT VENDOR-ID ORDER.
000420* 1998-11-30 TMK  Y2K PHASE 1 - RUN-PARM-FILE YEAR CARD WIDENED
000430*                 TO 4 DIGITS.
000440* 1999-01-11 TMK  Y2K PHASE 2 - BIL-GENERATED-DATE AND THE
000450*                 MONTH-BOUNDS CALCULATION NOW CARRY A FULL
000460*                 4-DIGIT CENTURY THROUGHOUT; RETIRED THE OLD
000470*                 WINDOWING LOGIC.
000480* 2001-11-14 TMK  REQ 4471 - ALL FIVE FILES REHOSTED OFF THE
000490*                 OLD VSAM CLUSTERS ONTO LINE SEQUENTIAL FILES
000500*                 WITH WORKING-STORAGE TABLE LOOKUPS.
000510* 2003-05-20 DPR  REQ 5512 - TRIP TABLE WIDENED TO 20000 ENTRIES
000520*                 FOR THE LARGER CLIENTS.
000530IDENTIFICATION DIVISION.
000540PROGRAM-ID. rtbill-post-vendor.
000550AUTHOR. R VARGAS FIGUEROA.
000560INSTALLATION. TRANSPORT SERVICES DATA CENTER.
000570DATE-WRITTEN. 03/02/1994.
000580DATE-COMPILED.
000590SECURITY. COMPANY CONFIDENTIAL - BATCH PRODUCTION LIBRARY.
000600ENVIRONMENT DIVISION.
000610CONFIGURATION SECTION.
000620SPECIAL-NAMES.
000630    C01 IS TOP-OF-FORM.
000640INPUT-OUTPUT SECTION.
000650FILE-CONTROL.
000660
000670    COPY "SLRUNP.CBL".
000680    COPY "SLBLCFG.CBL".
000690    COPY "SLVNDM.CBL".
000700    COPY "SLBILL.CBL".
000710    COPY "SLTRIP.CBL".
000720    COPY "SLNTRIP.CBL".
000730
000740DATA DIVISION.
000750FILE SECTION.
000760
000770    COPY "FDRUNP.CBL".
000780    COPY "FDBLCFG.CBL".
000790    COPY "FDVNDM.CBL".
000800    COPY "FDBILL.CBL".
000810    COPY "FDTRIP.CBL".
000820    COPY "FDNTRIP.CBL".
000830
000840WORKING-STORAGE SECTION.
000850
000860      COPY "WSCALNDR.CBL".
000870      COPY "WSVNDTB.CBL".
000880      COPY "WSBLCTB.CBL".
000890      COPY "WSBILTB.CBL".
000900
000910*    -------- TRIP TABLE - WHOLE TRIP FILE HELD IN MEMORY SO
000920*    -------- THE SAME RUN CAN PRICE ANY VENDOR AND STILL
000930*    -------- REWRITE THE UPDATED TRIP FILE IN ORIGINAL ORDER.
000940      01  TRP-TABLE-CONTROL.
000950          05  TRP-TABLE-COUNT           PIC 9(05) COMP.
000960          05  TRP-TABLE-SUB             PIC 9(05) COMP.
000970
000980      01  TRP-TABLE.
000990          05  TRP-TABLE-ENTRY OCCURS 20000 TIMES
001000                              INDEXED BY TRP-IDX.
001010              10  TRP-T-TRIP-CODE         PIC X(10).
001020              10  TRP-T-VENDOR-ID         PIC 9(06).
001030              10  TRP-T-CLIENT-ID         PIC 9(06).
001040              10  TRP-T-EMPLOYEE-ID       PIC 9(06).
001050              10  TRP-T-TRIP-DATE         PIC 9(08).
001060              10  TRP-T-DISTANCE-KM       PIC S9(08)V99.
001070              10  TRP-T-DURATION-HOURS    PIC S9(08)V99.
001080              10  TRP-T-SOURCE            PIC X(20).
001090              10  TRP-T-DESTINATION       PIC X(20).
001100              10  TRP-T-EXTRA-KM          PIC S9(08)V99.
001110              10  TRP-T-EXTRA-HOURS       PIC S9(08)V99.
001120              10  TRP-T-PROCESSED-FLAG    PIC X(01).
001130              10  TRP-T-BASE-COST         PIC S9(08)V99.
001140              10  TRP-T-VENDOR-INCENTIVE  PIC S9(08)V99.
001150              10  TRP-T-EMPLOYEE-INCENTIVE PIC S9(08)V99.
001160              10  TRP-T-TOTAL-COST        PIC S9(08)V99.
001170
001180*    -------- SELECTION TABLE - SUBSCRIPTS INTO TRP-TABLE FOR
001190*    -------- THE VENDOR/PERIOD CURRENTLY BEING POSTED, IN
001200*    -------- TRIP-FILE (PROCESSING) ORDER.
001210      01  SEL-TABLE-CONTROL.
001220          05  SEL-TABLE-COUNT           PIC 9(05) COMP.
001230          05  SEL-TABLE-SUB             PIC 9(05) COMP.
001240
001250      01  SEL-TABLE.
001260          05  SEL-TABLE-ENTRY OCCURS 20000 TIMES
001270                              INDEXED BY SEL-IDX
001280                              PIC 9(05) COMP.
001290
001300      01  W-RUN-MONTH                   PIC 9(02).
001310      01  W-RUN-YEAR                    PIC 9(04).
001320
001330      01  W-VENDOR-ERROR                PIC X(01).
001340          88  VENDOR-HAS-ERROR          VALUE "Y".
001350
001360      01  W-VENDOR-ERROR-MSG            PIC X(60).
001370
001380      01  W-TODAY-CCYYMMDD              PIC 9(08).
001390
001400      01  W-SEL-DISTANCE-TOTAL          PIC S9(10)V99.
001410
001420      01  W-TOTAL-AMOUNT                PIC S9(10)V99.
001430      01  W-TOTAL-TRIPS                 PIC 9(05).
001440      01  W-TOTAL-DISTANCE              PIC S9(10)V99.
001450      01  W-TOTAL-DURATION              PIC S9(10)V99.
001460      01  W-TOTAL-INCENTIVES            PIC S9(10)V99.
001470
001480*    -------- SHARED INCENTIVE-CALCULATOR WORK AREAS.
001490      01  W-EXTRA-KM                    PIC S9(08)V99.
001500      01  W-EXTRA-HRS                   PIC S9(08)V99.
001510      01  W-DIST-INCENTIVE              PIC S9(08)V99.
001520      01  W-HOUR-INCENTIVE              PIC S9(08)V99.
001530      01  W-HYBRID-CUTOFF               PIC 9(05) COMP.
001540
001550      77  DUMMY                         PIC X.
001560* ___________________________________________________________
001570
001580PROCEDURE DIVISION.
001590
001600MAIN-CONTROL.
001610
001620     PERFORM READ-RUN-PARM-CARD.
001630     PERFORM LOAD-ALL-TABLES.
001640     PERFORM CALC-RUN-MONTH-BOUNDS.
001650
001660     OPEN INPUT TRIP-FILE.
001670     OPEN OUTPUT NEW-TRIP-FILE.
001680     OPEN EXTEND BILLING-FILE.
001690
001700     IF RUNP-MODE-ALL-VENDORS
001710        PERFORM POST-ALL-VENDORS
001720     ELSE
001730        IF RUNP-MODE-ONE-VENDOR
001740           MOVE RUNP-VENDOR-ID TO VENDOR-NUMBER
001750           PERFORM POST-ONE-VENDOR-GUARDED
001760        ELSE
001770           DISPLAY "RTBILL-POST-VENDOR: INVALID RUN MODE ON "
001780                   "RUN-PARM-FILE ! <ENTER> TO CONTINUE"
001790           ACCEPT DUMMY.
001800
001810     PERFORM WRITE-UPDATED-TRIP-FILE.
001820
001830     CLOSE TRIP-FILE.
001840     CLOSE NEW-TRIP-FILE.
001850     CLOSE BILLING-FILE.
001860
001870     EXIT PROGRAM.
001880
001890     STOP RUN.
001900* ___________________________________________________________
001910
001920READ-RUN-PARM-CARD.
001930
001940     OPEN INPUT RUN-PARM-FILE.
001950     READ RUN-PARM-FILE
001960          AT END
001970             DISPLAY "RTBILL-POST-VENDOR: RUN-PARM-FILE IS "
001980                     "EMPTY ! <ENTER> TO CONTINUE"
001990             ACCEPT DUMMY
002000             STOP RUN.
002010     CLOSE RUN-PARM-FILE.
002020
002030     MOVE RUNP-BILLING-MONTH TO W-RUN-MONTH.
002040     MOVE RUNP-BILLING-YEAR  TO W-RUN-YEAR.
002050* ___________________________________________________________
002060
002070LOAD-ALL-TABLES.
002080
002090     OPEN INPUT VENDOR-FILE.
002100     PERFORM LOAD-VENDOR-TABLE.
002110     CLOSE VENDOR-FILE.
002120
002130     OPEN INPUT BILLING-CONFIG-FILE.
002140     PERFORM LOAD-BLCFG-TABLE.
002150     CLOSE BILLING-CONFIG-FILE.
002160
002170     OPEN INPUT BILLING-FILE.
002180     PERFORM LOAD-BILLING-TABLE.
002190     CLOSE BILLING-FILE.
002200
002210     OPEN INPUT TRIP-FILE.
002220     MOVE ZERO TO TRP-TABLE-COUNT.
002230     PERFORM LOAD-ONE-TRIP-ENTRY
002240             UNTIL W-END-OF-TRIP-LOAD = "Y".
002250     CLOSE TRIP-FILE.
002260* ___________________________________________________________
002270
002280LOAD-ONE-TRIP-ENTRY.
002290
002300     READ TRIP-FILE
002310    AT END
002320       MOVE "Y" TO W-END-OF-TRIP-LOAD
002330    NOT AT END
002340       ADD 1 TO TRP-TABLE-COUNT
002350       MOVE TRP-TRIP-CODE TO
002360           TRP-T-TRIP-CODE (TRP-TABLE-COUNT)
002370       MOVE TRP-VENDOR-ID TO
002380           TRP-T-VENDOR-ID (TRP-TABLE-COUNT)
002390       MOVE TRP-CLIENT-ID TO
002400           TRP-T-CLIENT-ID (TRP-TABLE-COUNT)
002410       MOVE TRP-EMPLOYEE-ID TO
002420           TRP-T-EMPLOYEE-ID (TRP-TABLE-COUNT)
002430       MOVE TRP-TRIP-DATE TO
002440           TRP-T-TRIP-DATE (TRP-TABLE-COUNT)
002450       MOVE TRP-DISTANCE-KM TO
002460           TRP-T-DISTANCE-KM (TRP-TABLE-COUNT)
002470       MOVE TRP-DURATION-HOURS TO
002480           TRP-T-DURATION-HOURS (TRP-TABLE-COUNT)
002490       MOVE TRP-SOURCE TO
002500           TRP-T-SOURCE (TRP-TABLE-COUNT)
002510       MOVE TRP-DESTINATION TO
002520           TRP-T-DESTINATION (TRP-TABLE-COUNT)
002530       MOVE ZERO TO
002540           TRP-T-EXTRA-KM (TRP-TABLE-COUNT)
002550       MOVE ZERO TO
002560           TRP-T-EXTRA-HOURS (TRP-TABLE-COUNT)
002570       MOVE "N" TO
002580           TRP-T-PROCESSED-FLAG (TRP-TABLE-COUNT)
002590       MOVE ZERO TO
002600           TRP-T-BASE-COST (TRP-TABLE-COUNT)
002610       MOVE ZERO TO
002620           TRP-T-VENDOR-INCENTIVE (TRP-TABLE-COUNT)
002630       MOVE ZERO TO
002640           TRP-T-EMPLOYEE-INCENTIVE (TRP-TABLE-COUNT)
002650       MOVE ZERO TO
002660           TRP-T-TOTAL-COST (TRP-TABLE-COUNT)
002670     END-READ.
002680* ___________________________________________________________
002690
002700CALC-RUN-MONTH-BOUNDS.
002710
002720     MOVE W-RUN-MONTH TO CALB-MONTH.
002730     MOVE W-RUN-YEAR  TO CALB-YEAR.
002740     PERFORM CALC-MONTH-BOUNDS.
002750* ___________________________________________________________
002760
002770POST-ALL-VENDORS.
002780
002790     PERFORM POST-ONE-VENDOR-BY-TABLE-SUB
002800             VARYING VDM-TABLE-SUB FROM 1 BY 1
002810             UNTIL VDM-TABLE-SUB > VDM-TABLE-COUNT.
002820* ___________________________________________________________
002830
002840POST-ONE-VENDOR-BY-TABLE-SUB.
002850
002860     IF VDM-T-ACTIVE-FLAG (VDM-TABLE-SUB) = "Y"
002870        MOVE VDM-T-VENDOR-ID (VDM-TABLE-SUB) TO VENDOR-NUMBER
002880        PERFORM POST-ONE-VENDOR-GUARDED.
002890* ___________________________________________________________
002900
002910POST-ONE-VENDOR-GUARDED.
002920
002930     MOVE "N" TO W-VENDOR-ERROR.
002940     MOVE SPACES TO W-VENDOR-ERROR-MSG.
002950
002960     PERFORM CHECK-DUPLICATE-BILLING.
002970
002980     IF NOT VENDOR-HAS-ERROR
002990        PERFORM LOOK-UP-BILLING-CONFIG.
003000
003010     IF NOT VENDOR-HAS-ERROR
003020        PERFORM SELECT-VENDOR-TRIPS
003030        IF SEL-TABLE-COUNT = ZERO
003040           DISPLAY "RTBILL-POST-VENDOR: WARNING - VENDOR "
003050                   VENDOR-NUMBER
003060                   " HAS NO TRIPS FOR "
003070                   W-RUN-MONTH "/" W-RUN-YEAR
003080        ELSE
003090           PERFORM PRICE-SELECTED-TRIPS
003100           IF NOT VENDOR-HAS-ERROR
003110              PERFORM AGGREGATE-SELECTED-TRIPS
003120              PERFORM POST-BILLING-RECORD.
003130
003140     IF VENDOR-HAS-ERROR
003150        DISPLAY "RTBILL-POST-VENDOR: ERROR - VENDOR "
003160                VENDOR-NUMBER " - " W-VENDOR-ERROR-MSG.
003170* ___________________________________________________________
003180
003190CHECK-DUPLICATE-BILLING.
003200
003210     MOVE VENDOR-NUMBER   TO BIL-SEARCH-VENDOR-ID.
003220     MOVE W-RUN-MONTH     TO BIL-SEARCH-MONTH.
003230     MOVE W-RUN-YEAR      TO BIL-SEARCH-YEAR.
003240     PERFORM LOOK-FOR-BILLING-RECORD.
003250
003260     IF FOUND-BILLING-RECORD
003270        MOVE "Y" TO W-VENDOR-ERROR
003280        MOVE "BILLING ALREADY PROCESSED" TO W-VENDOR-ERROR-MSG.
003290* ___________________________________________________________
003300
003310LOOK-UP-BILLING-CONFIG.
003320
003330     PERFORM LOOK-FOR-VENDOR-RECORD.
003340     IF NOT FOUND-VENDOR-RECORD
003350        MOVE "Y" TO W-VENDOR-ERROR
003360        MOVE "VENDOR NOT FOUND" TO W-VENDOR-ERROR-MSG
003370     ELSE
003380        PERFORM LOOK-FOR-BLCFG-RECORD
003390        IF NOT FOUND-BLCFG-RECORD
003400           MOVE "Y" TO W-VENDOR-ERROR
003410           MOVE "BILLING CONFIGURATION NOT FOUND"
003420                                  TO W-VENDOR-ERROR-MSG.
003430* ___________________________________________________________
003440
003450SELECT-VENDOR-TRIPS.
003460
003470     MOVE ZERO TO SEL-TABLE-COUNT.
003480     PERFORM TEST-ONE-TRIP-FOR-SELECTION
003490             VARYING TRP-TABLE-SUB FROM 1 BY 1
003500             UNTIL TRP-TABLE-SUB > TRP-TABLE-COUNT.
003510* ___________________________________________________________
003520
003530TEST-ONE-TRIP-FOR-SELECTION.
003540
003550     IF TRP-T-VENDOR-ID (TRP-TABLE-SUB) = VENDOR-NUMBER
003560        AND TRP-T-TRIP-DATE (TRP-TABLE-SUB) NOT LESS THAN
003570                                             CALB-FIRST-DAY
003580        AND TRP-T-TRIP-DATE (TRP-TABLE-SUB) NOT GREATER THAN
003590                                             CALB-LAST-DAY
003600        ADD 1 TO SEL-TABLE-COUNT
003610        MOVE TRP-TABLE-SUB TO SEL-TABLE-ENTRY (SEL-TABLE-COUNT).
003620* ___________________________________________________________
003630
003640PRICE-SELECTED-TRIPS.
003650
003660     EVALUATE TRUE
003670        WHEN CURR-MODEL-TRIP
003680           PERFORM PRICE-TRIP-MODEL
003690        WHEN CURR-MODEL-PACKAGE
003700           PERFORM PRICE-PACKAGE-MODEL
003710        WHEN CURR-MODEL-HYBRID
003720           PERFORM PRICE-HYBRID-MODEL
003730        WHEN OTHER
003740           MOVE "Y" TO W-VENDOR-ERROR
003750           MOVE "UNKNOWN BILLING MODEL" TO W-VENDOR-ERROR-MSG
003760     END-EVALUATE.
003770* ___________________________________________________________
003780
003790PRICE-TRIP-MODEL.
003800
003810     MOVE ZERO TO W-TOTAL-AMOUNT.
003820
003830     PERFORM PRICE-ONE-TRIP-MODEL-ENTRY
003840             VARYING SEL-TABLE-SUB FROM 1 BY 1
003850             UNTIL SEL-TABLE-SUB > SEL-TABLE-COUNT.
003860* ___________________________________________________________
003870
003880PRICE-ONE-TRIP-MODEL-ENTRY.
003890
003900     MOVE SEL-TABLE-ENTRY (SEL-TABLE-SUB) TO TRP-TABLE-SUB.
003910
003920     COMPUTE TRP-T-BASE-COST (TRP-TABLE-SUB) ROUNDED =
003930             CURR-COST-PER-TRIP +
003940             (TRP-T-DISTANCE-KM (TRP-TABLE-SUB) * CURR-COST-PER-KM).
003950
003960     PERFORM CALC-TRIP-INCENTIVES.
003970
003980     COMPUTE TRP-T-TOTAL-COST (TRP-TABLE-SUB) ROUNDED =
003990             TRP-T-BASE-COST (TRP-TABLE-SUB) +
004000             TRP-T-VENDOR-INCENTIVE (TRP-TABLE-SUB) +
004010             TRP-T-EMPLOYEE-INCENTIVE (TRP-TABLE-SUB).
004020
004030     ADD TRP-T-TOTAL-COST (TRP-TABLE-SUB) TO W-TOTAL-AMOUNT.
004040* ___________________________________________________________
004050
004060PRICE-PACKAGE-MODEL.
004070
004080     MOVE CURR-FIXED-MONTHLY-COST TO W-TOTAL-AMOUNT.
004090
004100     MOVE ZERO TO W-SEL-DISTANCE-TOTAL.
004110     PERFORM SUM-ONE-PACKAGE-DISTANCE
004120             VARYING SEL-TABLE-SUB FROM 1 BY 1
004130             UNTIL SEL-TABLE-SUB > SEL-TABLE-COUNT.
004140
004150     IF SEL-TABLE-COUNT > CURR-INCLUDED-TRIPS
004160        COMPUTE W-TOTAL-AMOUNT ROUNDED = W-TOTAL-AMOUNT +
004170                ((SEL-TABLE-COUNT - CURR-INCLUDED-TRIPS) *
004180                 CURR-COST-PER-TRIP).
004190
004200     IF W-SEL-DISTANCE-TOTAL > CURR-INCLUDED-KM
004210        COMPUTE W-TOTAL-AMOUNT ROUNDED = W-TOTAL-AMOUNT +
004220                ((W-SEL-DISTANCE-TOTAL - CURR-INCLUDED-KM) *
004230                 CURR-EXTRA-KM-RATE).
004240
004250     PERFORM PRICE-ONE-PACKAGE-INCENTIVE
004260             VARYING SEL-TABLE-SUB FROM 1 BY 1
004270             UNTIL SEL-TABLE-SUB > SEL-TABLE-COUNT.
004280* ___________________________________________________________
004290
004300SUM-ONE-PACKAGE-DISTANCE.
004310
004320     ADD TRP-T-DISTANCE-KM (SEL-TABLE-ENTRY (SEL-TABLE-SUB))
004330         TO W-SEL-DISTANCE-TOTAL.
004340* ___________________________________________________________
004350
004360PRICE-ONE-PACKAGE-INCENTIVE.
004370
004380     MOVE SEL-TABLE-ENTRY (SEL-TABLE-SUB) TO TRP-TABLE-SUB.
004390     PERFORM CALC-TRIP-INCENTIVES.
004400     ADD TRP-T-VENDOR-INCENTIVE (TRP-TABLE-SUB)
004410         TRP-T-EMPLOYEE-INCENTIVE (TRP-TABLE-SUB)
004420                            TO W-TOTAL-AMOUNT.
004430* ___________________________________________________________
004440
004450PRICE-HYBRID-MODEL.
004460
004470     MOVE CURR-FIXED-MONTHLY-COST TO W-TOTAL-AMOUNT.
004480     MOVE CURR-INCLUDED-TRIPS TO W-HYBRID-CUTOFF.
004490
004500     PERFORM PRICE-ONE-HYBRID-ENTRY
004510             VARYING SEL-TABLE-SUB FROM 1 BY 1
004520             UNTIL SEL-TABLE-SUB > SEL-TABLE-COUNT.
004530* ___________________________________________________________
004540
004550PRICE-ONE-HYBRID-ENTRY.
004560
004570     MOVE SEL-TABLE-ENTRY (SEL-TABLE-SUB) TO TRP-TABLE-SUB.
004580
004590     IF SEL-TABLE-COUNT > CURR-INCLUDED-TRIPS
004600        AND SEL-TABLE-SUB > W-HYBRID-CUTOFF
004610        COMPUTE TRP-T-BASE-COST (TRP-TABLE-SUB) ROUNDED =
004620                (TRP-T-DISTANCE-KM (TRP-TABLE-SUB) *
004630                                      CURR-COST-PER-KM) +
004640                CURR-COST-PER-TRIP
004650        ADD TRP-T-BASE-COST (TRP-TABLE-SUB) TO W-TOTAL-AMOUNT.
004660
004670     PERFORM CALC-TRIP-INCENTIVES.
004680     ADD TRP-T-VENDOR-INCENTIVE (TRP-TABLE-SUB)
004690         TRP-T-EMPLOYEE-INCENTIVE (TRP-TABLE-SUB)
004700                            TO W-TOTAL-AMOUNT.
004710* ___________________________________________________________
004720
004730CALC-TRIP-INCENTIVES.
004740
004750*    SHARED BY ALL THREE BILLING MODELS - SEE REQ 2290.
004760*    OPERATES ON TRP-TABLE (TRP-TABLE-SUB) AND THE CURRENT
004770*    VENDOR'S CONFIGURATION (CURR-* FIELDS).
004780
004790     MOVE ZERO TO W-DIST-INCENTIVE.
004800     MOVE ZERO TO W-HOUR-INCENTIVE.
004810     MOVE ZERO TO TRP-T-EXTRA-KM (TRP-TABLE-SUB).
004820     MOVE ZERO TO TRP-T-EXTRA-HOURS (TRP-TABLE-SUB).
004830     MOVE ZERO TO TRP-T-EMPLOYEE-INCENTIVE (TRP-TABLE-SUB).
004840
004850     COMPUTE W-EXTRA-KM = TRP-T-DISTANCE-KM (TRP-TABLE-SUB) -
004860                          CURR-STANDARD-KM-TRIP.
004870     IF W-EXTRA-KM > ZERO
004880        MOVE W-EXTRA-KM TO TRP-T-EXTRA-KM (TRP-TABLE-SUB)
004890        COMPUTE W-DIST-INCENTIVE ROUNDED =
004900                W-EXTRA-KM * CURR-EXTRA-KM-RATE.
004910
004920     COMPUTE W-EXTRA-HRS = TRP-T-DURATION-HOURS (TRP-TABLE-SUB) -
004930                           CURR-STANDARD-HRS-TRIP.
004940     IF W-EXTRA-HRS > ZERO
004950        MOVE W-EXTRA-HRS TO TRP-T-EXTRA-HOURS (TRP-TABLE-SUB)
004960        COMPUTE W-HOUR-INCENTIVE ROUNDED =
004970                W-EXTRA-HRS * CURR-EXTRA-HOUR-RATE
004980        COMPUTE TRP-T-EMPLOYEE-INCENTIVE (TRP-TABLE-SUB) ROUNDED =
004990                W-HOUR-INCENTIVE * 0.5.
005000
005010     ADD W-DIST-INCENTIVE W-HOUR-INCENTIVE
005020                  GIVING TRP-T-VENDOR-INCENTIVE (TRP-TABLE-SUB).
005030* ___________________________________________________________
005040
005050AGGREGATE-SELECTED-TRIPS.
005060
005070     MOVE SEL-TABLE-COUNT TO W-TOTAL-TRIPS.
005080     MOVE ZERO TO W-TOTAL-DISTANCE.
005090     MOVE ZERO TO W-TOTAL-DURATION.
005100     MOVE ZERO TO W-TOTAL-INCENTIVES.
005110
005120     PERFORM AGGREGATE-ONE-TRIP
005130             VARYING SEL-TABLE-SUB FROM 1 BY 1
005140             UNTIL SEL-TABLE-SUB > SEL-TABLE-COUNT.
005150* ___________________________________________________________
005160
005170AGGREGATE-ONE-TRIP.
005180
005190     MOVE SEL-TABLE-ENTRY (SEL-TABLE-SUB) TO TRP-TABLE-SUB.
005200
005210     ADD TRP-T-DISTANCE-KM (TRP-TABLE-SUB)    TO W-TOTAL-DISTANCE.
005220     ADD TRP-T-DURATION-HOURS (TRP-TABLE-SUB) TO W-TOTAL-DURATION.
005230     ADD TRP-T-VENDOR-INCENTIVE (TRP-TABLE-SUB)
005240         TRP-T-EMPLOYEE-INCENTIVE (TRP-TABLE-SUB)
005250                                 TO W-TOTAL-INCENTIVES.
005260* ___________________________________________________________
005270
005280POST-BILLING-RECORD.
005290
005300     PERFORM MARK-ONE-TRIP-PROCESSED
005310             VARYING SEL-TABLE-SUB FROM 1 BY 1
005320             UNTIL SEL-TABLE-SUB > SEL-TABLE-COUNT.
005330
005340     ACCEPT W-TODAY-CCYYMMDD FROM DATE YYYYMMDD.
005350
005360     MOVE VENDOR-NUMBER        TO BIL-VENDOR-ID.
005370     MOVE W-RUN-MONTH          TO BIL-BILLING-MONTH.
005380     MOVE W-RUN-YEAR           TO BIL-BILLING-YEAR.
005390     MOVE W-TOTAL-TRIPS        TO BIL-TOTAL-TRIPS.
005400     MOVE W-TOTAL-DISTANCE     TO BIL-TOTAL-DISTANCE.
005410     MOVE W-TOTAL-DURATION     TO BIL-TOTAL-DURATION.
005420     MOVE W-TOTAL-INCENTIVES   TO BIL-TOTAL-INCENTIVES.
005430     COMPUTE BIL-TOTAL-AMOUNT  = W-TOTAL-AMOUNT.
005440     COMPUTE BIL-BASE-BILLING  = W-TOTAL-AMOUNT - W-TOTAL-INCENTIVES.
005450     MOVE W-TODAY-CCYYMMDD     TO BIL-GENERATED-DATE.
005460
005470     WRITE BILLING-RECORD.
005480
005490*    KEEP THE DUPLICATE-GUARD TABLE CURRENT WITHIN THIS RUN -
005500*    REQ 0244 - SO TWO CARDS FOR THE SAME VENDOR IN ONE
005510*    ALL-VENDORS PASS CANNOT BOTH POST.
005520     ADD 1 TO BIL-TABLE-COUNT.
005530     MOVE BIL-VENDOR-ID     TO BIL-T-VENDOR-ID (BIL-TABLE-COUNT).
005540     MOVE BIL-BILLING-MONTH TO BIL-T-BILLING-MONTH (BIL-TABLE-COUNT).
005550     MOVE BIL-BILLING-YEAR  TO BIL-T-BILLING-YEAR (BIL-TABLE-COUNT).
005560* ___________________________________________________________
005570
005580MARK-ONE-TRIP-PROCESSED.
005590
005600     MOVE "Y" TO
005610        TRP-T-PROCESSED-FLAG (SEL-TABLE-ENTRY (SEL-TABLE-SUB)).
005620* ___________________________________________________________
005630
005640WRITE-UPDATED-TRIP-FILE.
005650
005660     PERFORM WRITE-ONE-UPDATED-TRIP
005670             VARYING TRP-TABLE-SUB FROM 1 BY 1
005680             UNTIL TRP-TABLE-SUB > TRP-TABLE-COUNT.
005690* ___________________________________________________________
005700
005710WRITE-ONE-UPDATED-TRIP.
005720
005730     MOVE TRP-T-TRIP-CODE (TRP-TABLE-SUB)      TO NTR-TRIP-CODE.
005740     MOVE TRP-T-VENDOR-ID (TRP-TABLE-SUB)      TO NTR-VENDOR-ID.
005750     MOVE TRP-T-CLIENT-ID (TRP-TABLE-SUB)      TO NTR-CLIENT-ID.
005760     MOVE TRP-T-EMPLOYEE-ID (TRP-TABLE-SUB)    TO NTR-EMPLOYEE-ID.
005770     MOVE TRP-T-TRIP-DATE (TRP-TABLE-SUB)      TO NTR-TRIP-DATE.
005780     MOVE TRP-T-DISTANCE-KM (TRP-TABLE-SUB)    TO NTR-DISTANCE-KM.
005790     MOVE TRP-T-DURATION-HOURS (TRP-TABLE-SUB) TO NTR-DURATION-HOURS.
005800     MOVE TRP-T-SOURCE (TRP-TABLE-SUB)         TO NTR-SOURCE.
005810     MOVE TRP-T-DESTINATION (TRP-TABLE-SUB)    TO NTR-DESTINATION.
005820     MOVE TRP-T-EXTRA-KM (TRP-TABLE-SUB)       TO NTR-EXTRA-KILOMETERS.
005830     MOVE TRP-T-EXTRA-HOURS (TRP-TABLE-SUB)    TO NTR-EXTRA-HOURS.
005840     MOVE TRP-T-PROCESSED-FLAG (TRP-TABLE-SUB)  TO NTR-PROCESSED-FLAG.
005850     MOVE TRP-T-BASE-COST (TRP-TABLE-SUB)      TO NTR-BASE-COST.
005860     MOVE TRP-T-VENDOR-INCENTIVE (TRP-TABLE-SUB)
005870                                             TO NTR-VENDOR-INCENTIVE.
005880     MOVE TRP-T-EMPLOYEE-INCENTIVE (TRP-TABLE-SUB)
005890                                           TO NTR-EMPLOYEE-INCENTIVE.
005900     MOVE TRP-T-TOTAL-COST (TRP-TABLE-SUB)     TO NTR-TOTAL-COST.
005910
005920     WRITE NEW-TRIP-RECORD.
005930* ___________________________________________________________
005940
005950COPY "PL-CALC-MONTH-BOUNDS.CBL".
005960COPY "PL-LOOK-FOR-VENDOR-RECORD.CBL".
005970COPY "PL-LOOK-FOR-BLCFG-RECORD.CBL".
005980COPY "PL-LOOK-FOR-BILLING-RECORD.CBL".
