000010* ===========================================================
000020* PROGRAM-ID. rtbill-vendor-report.
000030* ---------------------------------------------------------
000040* MONTHLY VENDOR TRIP BILLING - VENDOR BILLING REPORT.
000050*
000060* STEP 3 OF THE MONTHLY RUN (SEE RTBILL-SYSTEM).  READS THE
000070* RUN-PARM CARD FOR THE VENDOR/MONTH/YEAR TO REPORT, LOOKS
000080* UP THE POSTED BILLING RECORD FOR THAT VENDOR AND PERIOD,
000090* AND PRINTS ONE BLOCK SHOWING TRIPS, DISTANCE, DURATION,
000100* BASE BILLING, INCENTIVES AND TOTAL AMOUNT.  IF THE VENDOR
000110* WAS NEVER POSTED FOR THE PERIOD (NO SHOW ON THE BILLING
000120* FILE) THE BLOCK PRINTS ALL ZEROS RATHER THAN BOMBING THE
000130* STEP - A VENDOR WITH NO TRIPS IN A GIVEN MONTH IS NOT AN
000140* ERROR CONDITION.
000150* ===========================================================
000160* AUTHOR. R VARGAS FIGUEROA.
000170* INSTALLATION. TRANSPORT SERVICES DATA CENTER.
000180* DATE-WRITTEN. 03/11/1994.
000190* DATE-COMPILED.
000200* SECURITY. COMPANY CONFIDENTIAL - BATCH PRODUCTION LIBRARY.
000210*
000220* CHANGE LOG
000230* ----------
000240* 1994-03-11 RVF  ORIGINAL ENTRY.
000250* 1994-06-09 RVF  REQ 0118 - NO CHANGE HERE; ALL-VENDORS MODE
000260*                 LIVES IN THE POSTING STEP ONLY - THIS REPORT
000270*                 STILL RUNS ONE VENDOR AT A TIME.
000280* 1997-07-21 RVF  REQ 2290 - BASE BILLING AND INCENTIVES NOW
000290*                 PRINT AS TWO SEPARATE AMOUNTS SINCE THE
000300*                 BILLING RECORD CARRIES THEM SEPARATELY.
000310* 1999-01-11 TMK  Y2K - PERIOD NOW PRINTS A FULL 4-DIGIT YEAR.
000320* 2001-11-14 TMK  REQ 4471 - REHOSTED OFF THE OLD VSAM CLUSTER
000330*                 ONTO WORKING-STORAGE TABLE LOOKUPS.
000340* 2003-05-20 DPR  REQ 5114 - ZERO BLOCK ADDED FOR A VENDOR WITH
000350*                 NO BILLING RECORD FOR THE PERIOD; PREVIOUSLY
000360*                 THE STEP SKIPPED THE VENDOR ENTIRELY, WHICH
000370*                 LOOKED LIKE A MISSING REPORT TO THE CLIENT
000380*                 DESK.
000390IDENTIFICATION DIVISION.
000400PROGRAM-ID. rtbill-vendor-report.
000410AUTHOR. R VARGAS FIGUEROA.
000420INSTALLATION. TRANSPORT SERVICES DATA CENTER.
000430DATE-WRITTEN. 03/11/1994.
000440DATE-COMPILED.
000450SECURITY. COMPANY CONFIDENTIAL - BATCH PRODUCTION LIBRARY.
000460ENVIRONMENT DIVISION.
000470CONFIGURATION SECTION.
000480SPECIAL-NAMES.
000490    C01 IS TOP-OF-FORM.
000500INPUT-OUTPUT SECTION.
000510FILE-CONTROL.
000520    COPY "SLRUNP.CBL".
000530    COPY "SLVNDM.CBL".
000540    COPY "SLBILL.CBL".
000550
000560    SELECT PRINTER-FILE
000570           ASSIGN TO VNDRPT
000580           ORGANIZATION IS LINE SEQUENTIAL.
000590DATA DIVISION.
000600FILE SECTION.
000610    COPY "FDRUNP.CBL".
000620    COPY "FDVNDM.CBL".
000630    COPY "FDBILL.CBL".
000640
000650    FD  PRINTER-FILE
000660        LABEL RECORDS ARE OMITTED.
000670    01  PRINTER-RECORD                PIC X(132).
000680
000690WORKING-STORAGE SECTION.
000700
000710    COPY "WSVNDTB.CBL".
000720    COPY "WSBILTB.CBL".
000730
000740    01  W-RUN-MONTH                   PIC 9(02).
000750    01  W-RUN-YEAR                    PIC 9(04).
000760
000770*    -------- PACKED PERIOD KEY, REUSED ON THE HEADING LINE.
000780    01  W-REPORT-PERIOD-KEY.
000790        05  W-PERIOD-MONTH            PIC 9(02).
000800        05  W-PERIOD-YEAR             PIC 9(04).
000810    01  W-REPORT-PERIOD-R REDEFINES W-REPORT-PERIOD-KEY
000820                                      PIC 9(06).
000830
000840    01  W-PAGE-NUMBER                 PIC 9(04) COMP VALUE ZERO.
000850
000860*    -------- REPORT LINE LAYOUTS - ONE BLOCK PER VENDOR.
000870    01  HEADING-LINE-1.
000880        05  FILLER                    PIC X(30)
000890            VALUE "RTBILL-SYSTEM  -  VENDOR BILL ".
000900        05  FILLER                    PIC X(16) VALUE "ING REPORT     ".
000910        05  FILLER                    PIC X(10) VALUE "PAGE     ".
000920        05  HL1-PAGE-NUMBER           PIC ZZZ9.
000930        05  FILLER                    PIC X(72) VALUE SPACES.
000940
000950    01  HEADING-LINE-2.
000960        05  FILLER                    PIC X(12) VALUE "VENDOR ID : ".
000970        05  HL2-VENDOR-ID             PIC 9(06).
000975        05  HL2-VENDOR-ID-A REDEFINES HL2-VENDOR-ID
000976                                      PIC X(06).
000980        05  FILLER                    PIC X(03) VALUE SPACES.
000990        05  HL2-VENDOR-NAME           PIC X(30).
001000        05  FILLER                    PIC X(09) VALUE " PERIOD: ".
001010        05  HL2-MONTH                 PIC Z9.
001020        05  FILLER                    PIC X(01) VALUE "/".
001030        05  HL2-YEAR                  PIC 9(04).
001040        05  FILLER                    PIC X(65) VALUE SPACES.
001050
001060    01  DETAIL-LINE-1.
001070        05  FILLER                    PIC X(22)
001080            VALUE "TOTAL TRIPS        : ".
001090        05  DL1-TOTAL-TRIPS           PIC ZZZZ9.
001100        05  FILLER                    PIC X(105) VALUE SPACES.
001110
001120    01  DETAIL-LINE-2.
001130        05  FILLER                    PIC X(22)
001140            VALUE "TOTAL DISTANCE (KM): ".
001150        05  DL2-TOTAL-DISTANCE        PIC Z,ZZZ,ZZ9.99-.
001160        05  FILLER                    PIC X(97) VALUE SPACES.
001170
001180    01  DETAIL-LINE-3.
001190        05  FILLER                    PIC X(22)
001200            VALUE "TOTAL DURATION (HRS): ".
001210        05  DL3-TOTAL-DURATION        PIC Z,ZZZ,ZZ9.99-.
001220        05  FILLER                    PIC X(97) VALUE SPACES.
001230
001240    01  DETAIL-LINE-4.
001250        05  FILLER                    PIC X(22)
001260            VALUE "BASE BILLING       : ".
001270        05  DL4-BASE-BILLING          PIC Z,ZZZ,ZZ9.99-.
001280        05  FILLER                    PIC X(97) VALUE SPACES.
001290
001300    01  DETAIL-LINE-5.
001310        05  FILLER                    PIC X(22)
001320            VALUE "TOTAL INCENTIVES   : ".
001330        05  DL5-TOTAL-INCENTIVES      PIC Z,ZZZ,ZZ9.99-.
001340        05  FILLER                    PIC X(97) VALUE SPACES.
001350
001360    01  DETAIL-LINE-6.
001370        05  FILLER                    PIC X(22)
001380            VALUE "TOTAL AMOUNT       : ".
001390        05  DL6-TOTAL-AMOUNT          PIC Z,ZZZ,ZZ9.99-.
001400        05  FILLER                    PIC X(97) VALUE SPACES.
001410
001420    01  BLANK-LINE                    PIC X(132) VALUE SPACES.
001430
001440    77  DUMMY                         PIC X.
001450* ___________________________________________________________
001460
001470PROCEDURE DIVISION.
001480
001490MAIN-CONTROL.
001500
001510     PERFORM READ-RUN-PARM-CARD.
001520
001530     OPEN INPUT VENDOR-FILE.
001540     PERFORM LOAD-VENDOR-TABLE.
001550     CLOSE VENDOR-FILE.
001560
001570     OPEN INPUT BILLING-FILE.
001580     PERFORM LOAD-BILLING-TABLE.
001590     CLOSE BILLING-FILE.
001600
001610     PERFORM LOOK-FOR-VENDOR-RECORD.
001620     IF NOT FOUND-VENDOR-RECORD
001630        MOVE SPACES TO VDM-FOUND-VENDOR-NAME.
001640
001650     PERFORM LOOK-FOR-BILLING-RECORD.
001660     IF NOT FOUND-BILLING-RECORD
001670        PERFORM ZERO-THE-BILLING-BLOCK.
001680
001690     OPEN OUTPUT PRINTER-FILE.
001700     PERFORM PRINT-VENDOR-BLOCK.
001710     CLOSE PRINTER-FILE.
001720
001730     EXIT PROGRAM.
001740     STOP RUN.
001750* ___________________________________________________________
001760
001770READ-RUN-PARM-CARD.
001780
001790     OPEN INPUT RUN-PARM-FILE.
001800     READ RUN-PARM-FILE.
001810     CLOSE RUN-PARM-FILE.
001820
001830     MOVE RUNP-VENDOR-ID     TO VENDOR-NUMBER.
001840     MOVE RUNP-VENDOR-ID     TO BIL-SEARCH-VENDOR-ID.
001850     MOVE RUNP-BILLING-MONTH TO BIL-SEARCH-MONTH.
001860     MOVE RUNP-BILLING-YEAR  TO BIL-SEARCH-YEAR.
001870     MOVE RUNP-BILLING-MONTH TO W-RUN-MONTH.
001880     MOVE RUNP-BILLING-YEAR  TO W-RUN-YEAR.
001890READ-RUN-PARM-CARD-EXIT.
001900     EXIT.
001910
001920ZERO-THE-BILLING-BLOCK.
001930
001940     MOVE ZERO TO BIL-FOUND-TOTAL-TRIPS.
001950     MOVE ZERO TO BIL-FOUND-TOTAL-DISTANCE.
001960     MOVE ZERO TO BIL-FOUND-TOTAL-DURATION.
001970     MOVE ZERO TO BIL-FOUND-BASE-BILLING.
001980     MOVE ZERO TO BIL-FOUND-TOTAL-INCENTIVES.
001990     MOVE ZERO TO BIL-FOUND-TOTAL-AMOUNT.
002000ZERO-THE-BILLING-BLOCK-EXIT.
002010     EXIT.
002020* ___________________________________________________________
002030
002040PRINT-VENDOR-BLOCK.
002050
002060     ADD 1 TO W-PAGE-NUMBER.
002070     MOVE W-PAGE-NUMBER         TO HL1-PAGE-NUMBER.
002080     MOVE VENDOR-NUMBER         TO HL2-VENDOR-ID.
002085     IF NOT FOUND-VENDOR-RECORD
002086        MOVE SPACES TO HL2-VENDOR-ID-A.
002090     MOVE VDM-FOUND-VENDOR-NAME TO HL2-VENDOR-NAME.
002100     MOVE W-RUN-MONTH           TO HL2-MONTH.
002110     MOVE W-RUN-YEAR            TO HL2-YEAR.
002120
002130     MOVE BIL-FOUND-TOTAL-TRIPS      TO DL1-TOTAL-TRIPS.
002140     MOVE BIL-FOUND-TOTAL-DISTANCE   TO DL2-TOTAL-DISTANCE.
002150     MOVE BIL-FOUND-TOTAL-DURATION   TO DL3-TOTAL-DURATION.
002160     MOVE BIL-FOUND-BASE-BILLING     TO DL4-BASE-BILLING.
002170     MOVE BIL-FOUND-TOTAL-INCENTIVES TO DL5-TOTAL-INCENTIVES.
002180     MOVE BIL-FOUND-TOTAL-AMOUNT     TO DL6-TOTAL-AMOUNT.
002190
002200     WRITE PRINTER-RECORD FROM HEADING-LINE-1
002210         AFTER ADVANCING TOP-OF-FORM.
002220     WRITE PRINTER-RECORD FROM HEADING-LINE-2
002230         AFTER ADVANCING 2 LINES.
002240     WRITE PRINTER-RECORD FROM BLANK-LINE
002250         AFTER ADVANCING 1 LINES.
002260     WRITE PRINTER-RECORD FROM DETAIL-LINE-1
002270         AFTER ADVANCING 1 LINES.
002280     WRITE PRINTER-RECORD FROM DETAIL-LINE-2
002290         AFTER ADVANCING 1 LINES.
002300     WRITE PRINTER-RECORD FROM DETAIL-LINE-3
002310         AFTER ADVANCING 1 LINES.
002320     WRITE PRINTER-RECORD FROM DETAIL-LINE-4
002330         AFTER ADVANCING 1 LINES.
002340     WRITE PRINTER-RECORD FROM DETAIL-LINE-5
002350         AFTER ADVANCING 1 LINES.
002360     WRITE PRINTER-RECORD FROM DETAIL-LINE-6
002370         AFTER ADVANCING 1 LINES.
002380PRINT-VENDOR-BLOCK-EXIT.
002390     EXIT.
002400* ___________________________________________________________
002410
002420     COPY "PL-LOOK-FOR-VENDOR-RECORD.CBL".
002430     COPY "PL-LOOK-FOR-BILLING-RECORD.CBL".
