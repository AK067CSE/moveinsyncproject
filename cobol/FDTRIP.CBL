000010* ===========================================================
000020* FDTRIP.CBL
000030* FD + RECORD LAYOUT FOR THE INCOMING TRIP FILE.
000040* ONE RECORD PER TRIP RUN BY A VENDOR FOR A CLIENT, CARRYING
000050* AN EMPLOYEE.  THE COMPUTED FIELDS (EXTRA-KM, EXTRA-HOURS,
000060* BASE-COST, INCENTIVES, TOTAL-COST) ARRIVE ZERO AND ARE
000070* FILLED BY THE POSTING ENGINE; PROCESSED-FLAG ARRIVES "N".
000080* ===========================================================
000090* 1994-03-02 RVF  ORIGINAL ENTRY (DISTANCE/DURATION ONLY).
000100* 1996-09-18 RVF  REQ 1187 - ADDED SOURCE/DESTINATION FOR THE
000110*                 DISPATCH OFFICE.
000120* 1997-07-21 RVF  REQ 2290 - ADDED THE COMPUTED BILLING FIELDS
000130*                 SO A TRIP CARRIES ITS OWN PRICING HISTORY.
000140* 1999-01-11 TMK  Y2K - TRP-TRIP-DATE EXPANDED TO A FULL 8-DIGIT
000150*                 CCYYMMDD; REDEFINES BELOW SUPPLIES THE PIECES.
000160* 2001-11-14 TMK  REQ 4471 - REHOSTED OFF THE OLD VSAM CLUSTER.
000170     FD  TRIP-FILE
000180         LABEL RECORDS ARE STANDARD.
000190     01  TRIP-RECORD.
000200         05  TRP-TRIP-CODE             PIC X(10).
000210         05  TRP-VENDOR-ID             PIC 9(06).
000220         05  TRP-CLIENT-ID             PIC 9(06).
000230         05  TRP-EMPLOYEE-ID           PIC 9(06).
000240         05  TRP-TRIP-DATE             PIC 9(08).
000250         05  TRP-TRIP-DATE-R REDEFINES TRP-TRIP-DATE.
000260             10  TRP-TRIP-DATE-CCYY    PIC 9(04).
000270             10  TRP-TRIP-DATE-MM      PIC 9(02).
000280             10  TRP-TRIP-DATE-DD      PIC 9(02).
000290         05  TRP-DISTANCE-KM           PIC S9(08)V99.
000300         05  TRP-DURATION-HOURS        PIC S9(08)V99.
000310         05  TRP-SOURCE                PIC X(20).
000320         05  TRP-DESTINATION           PIC X(20).
000330         05  TRP-EXTRA-KILOMETERS      PIC S9(08)V99.
000340         05  TRP-EXTRA-HOURS           PIC S9(08)V99.
000350         05  TRP-PROCESSED-FLAG        PIC X(01).
000360             88  TRP-IS-PROCESSED      VALUE "Y".
000370             88  TRP-NOT-PROCESSED     VALUE "N".
000380         05  TRP-BASE-COST             PIC S9(08)V99.
000390         05  TRP-VENDOR-INCENTIVE      PIC S9(08)V99.
000400         05  TRP-EMPLOYEE-INCENTIVE    PIC S9(08)V99.
000410         05  TRP-TOTAL-COST            PIC S9(08)V99.
000420         05  FILLER                    PIC X(05).
