000010* ===========================================================
000020* SLCLTM.CBL
000030* SELECT CLAUSE FOR THE CLIENT MASTER.  REFERENCED ONLY FOR
000040* REPORT HEADINGS - NO CLIENT-LEVEL CALCULATIONS ARE DONE
000050* AGAINST IT.
000060* ===========================================================
000070* 1994-03-02 RVF  ORIGINAL ENTRY.
000080     SELECT CLIENT-FILE
000090            ASSIGN TO CLIEMAST
000100            ORGANIZATION IS LINE SEQUENTIAL.
