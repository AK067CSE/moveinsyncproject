000010* ===========================================================
000020* WSCALNDR.CBL
000030* WORKING-STORAGE TO BE USED BY PL-CALC-MONTH-BOUNDS.CBL.
000040* ---------------------------------------------------------
000050* VALUES RECEIVED FROM THE CALLING PARAGRAPH:
000060*    CALB-MONTH   --- RUN MONTH, 1 THROUGH 12
000070*    CALB-YEAR    --- RUN YEAR, 4 DIGITS
000080* VALUES RETURNED TO THE CALLING PARAGRAPH:
000090*    CALB-FIRST-DAY  (FORMAT CCYYMMDD)
000100*    CALB-LAST-DAY   (FORMAT CCYYMMDD)
000110* ===========================================================
000120* 1994-03-02 RVF  ORIGINAL ENTRY (DRAWN FROM THE VOUCHER-DATE
000130*                 VALIDATION TABLE).
000140* 1999-01-11 TMK  Y2K - LEAP-YEAR TEST REWORKED TO USE A FULL
000150*                 4-DIGIT YEAR (CENTURY NOW DIVIDES CLEANLY).
000160     01  CALB-MONTH-LENGTH-TABLE.
000170         05  FILLER                    PIC X(24)
000180             VALUE "312831303130313130313031".
000190     01  CALB-MONTH-LENGTH-R REDEFINES CALB-MONTH-LENGTH-TABLE.
000200         05  CALB-MONTH-LENGTH OCCURS 12 TIMES
000210                               PIC 9(02).
000220
000230     01  CALB-MONTH                   PIC 9(02).
000240         88  CALB-MONTH-VALID         VALUE 1 THROUGH 12.
000250     01  CALB-YEAR                    PIC 9(04).
000260
000270     01  CALB-FIRST-DAY               PIC 9(08).
000280     01  CALB-LAST-DAY                PIC 9(08).
000290     01  CALB-LAST-DAY-R REDEFINES CALB-LAST-DAY.
000300         05  CALB-LAST-DAY-CCYY       PIC 9(04).
000310         05  CALB-LAST-DAY-MM         PIC 9(02).
000320         05  CALB-LAST-DAY-DD         PIC 9(02).
000330
000340     77  CALB-DAYS-IN-MONTH           PIC 9(02).
000350     77  CALB-LEAP-YEAR-REMAINDER     PIC 9(02).
000360     77  W-CALB-LEAP-YEAR-DUMMY-QUO   PIC 9(04) COMP.
