000010* ===========================================================
000020* WSEMPTB.CBL
000030* WORKING-STORAGE FOR THE EMPLOYEE-MASTER TABLE USED BY
000040* PL-LOOK-FOR-EMPLOYEE-RECORD.CBL.
000050* ===========================================================
000060* 2001-11-14 TMK  REQ 4471 - REPLACES THE OLD VSAM KEYED READ.
000070     01  EPM-TABLE-CONTROL.
000080         05  EPM-TABLE-COUNT           PIC 9(04) COMP.
000090         05  EPM-TABLE-SUB             PIC 9(04) COMP.
000100
000110     01  EPM-TABLE.
000120         05  EPM-TABLE-ENTRY OCCURS 2000 TIMES
000130                             INDEXED BY EPM-IDX.
000140             10  EPM-T-EMPLOYEE-ID     PIC 9(06).
000150             10  EPM-T-EMPLOYEE-CODE   PIC X(10).
000160             10  EPM-T-EMPLOYEE-NAME   PIC X(30).
000170             10  EPM-T-CLIENT-ID       PIC 9(06).
000180             10  EPM-T-ACTIVE-FLAG     PIC X(01).
000190
000200     01  W-FOUND-EMPLOYEE-RECORD       PIC X(01).
000210         88  FOUND-EMPLOYEE-RECORD     VALUE "Y".
000220
000230     01  W-END-OF-EMPLOYEE-FILE        PIC X(01) VALUE "N".
000240
000250     01  EMPLOYEE-NUMBER               PIC 9(06).
000260
000270     01  EPM-FOUND-RECORD.
000280         05  EPM-FOUND-EMPLOYEE-CODE   PIC X(10).
000290         05  EPM-FOUND-EMPLOYEE-NAME   PIC X(30).
000300         05  EPM-FOUND-CLIENT-ID       PIC 9(06).
