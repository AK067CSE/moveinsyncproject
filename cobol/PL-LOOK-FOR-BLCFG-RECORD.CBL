000010* ===========================================================
000020* PL-LOOK-FOR-BLCFG-RECORD.CBL
000030* LOADS THE BILLING-CONFIGURATION TABLE ONCE AND SEARCHES IT
000040* BY VENDOR-NUMBER.  FOUND-BLCFG-RECORD AND THE CURR-* WORKING
000050* FIELDS ARE SET ON RETURN (BATCH FLOW STEP 2).
000060* ===========================================================
000070* 2001-11-14 TMK  REQ 4471 - REWRITTEN AS A TABLE SEARCH.
000080LOAD-BLCFG-TABLE.
000090
000100     MOVE ZERO TO BCFG-TABLE-COUNT.
000110     PERFORM LOAD-BLCFG-TABLE-RECORD
000120             UNTIL W-END-OF-BLCFG-FILE = "Y".
000130LOAD-BLCFG-TABLE-EXIT.
000140     EXIT.
000150
000160LOAD-BLCFG-TABLE-RECORD.
000170
000180     READ BILLING-CONFIG-FILE
000190          AT END
000200             MOVE "Y" TO W-END-OF-BLCFG-FILE
000210          NOT AT END
000220             ADD 1 TO BCFG-TABLE-COUNT
000230             MOVE BCFG-VENDOR-ID TO
000240                 BCFG-T-VENDOR-ID (BCFG-TABLE-COUNT)
000250             MOVE BCFG-BILLING-MODEL TO
000260                 BCFG-T-BILLING-MODEL (BCFG-TABLE-COUNT)
000270             MOVE BCFG-FIXED-MONTHLY-COST TO
000280                 BCFG-T-FIXED-MONTHLY-COST (BCFG-TABLE-COUNT)
000290             MOVE BCFG-INCLUDED-TRIPS TO
000300                 BCFG-T-INCLUDED-TRIPS (BCFG-TABLE-COUNT)
000310             MOVE BCFG-INCLUDED-KM TO
000320                 BCFG-T-INCLUDED-KM (BCFG-TABLE-COUNT)
000330             MOVE BCFG-COST-PER-TRIP TO
000340                 BCFG-T-COST-PER-TRIP (BCFG-TABLE-COUNT)
000350             MOVE BCFG-COST-PER-KM TO
000360                 BCFG-T-COST-PER-KM (BCFG-TABLE-COUNT)
000370             MOVE BCFG-EXTRA-KM-RATE TO
000380                 BCFG-T-EXTRA-KM-RATE (BCFG-TABLE-COUNT)
000390             MOVE BCFG-EXTRA-HOUR-RATE TO
000400                 BCFG-T-EXTRA-HOUR-RATE (BCFG-TABLE-COUNT)
000410             MOVE BCFG-STANDARD-KM-TRIP TO
000420                 BCFG-T-STANDARD-KM-TRIP (BCFG-TABLE-COUNT)
000430             MOVE BCFG-STANDARD-HRS-TRIP TO
000440                 BCFG-T-STANDARD-HRS-TRIP (BCFG-TABLE-COUNT)
000450             MOVE BCFG-ACTIVE-FLAG TO
000460                 BCFG-T-ACTIVE-FLAG (BCFG-TABLE-COUNT)
000470     END-READ.
000480LOAD-BLCFG-TABLE-RECORD-EXIT.
000490     EXIT.
000500
000510LOOK-FOR-BLCFG-RECORD.
000520
000530     MOVE "N" TO W-FOUND-BLCFG-RECORD.
000540     MOVE 1   TO BCFG-TABLE-SUB.
000550
000560     PERFORM TEST-ONE-BLCFG-TABLE-ENTRY
000570             UNTIL BCFG-TABLE-SUB > BCFG-TABLE-COUNT
000580                OR FOUND-BLCFG-RECORD.
000590LOOK-FOR-BLCFG-RECORD-EXIT.
000600     EXIT.
000610
000620TEST-ONE-BLCFG-TABLE-ENTRY.
000630
000640     IF BCFG-T-VENDOR-ID (BCFG-TABLE-SUB) = VENDOR-NUMBER
000650        MOVE "Y" TO W-FOUND-BLCFG-RECORD
000660        MOVE BCFG-T-BILLING-MODEL (BCFG-TABLE-SUB)
000670                                  TO CURR-BILLING-MODEL
000680        MOVE BCFG-T-FIXED-MONTHLY-COST (BCFG-TABLE-SUB)
000690                                  TO CURR-FIXED-MONTHLY-COST
000700        MOVE BCFG-T-INCLUDED-TRIPS (BCFG-TABLE-SUB)
000710                                  TO CURR-INCLUDED-TRIPS
000720        MOVE BCFG-T-INCLUDED-KM (BCFG-TABLE-SUB)
000730                                  TO CURR-INCLUDED-KM
000740        MOVE BCFG-T-COST-PER-TRIP (BCFG-TABLE-SUB)
000750                                  TO CURR-COST-PER-TRIP
000760        MOVE BCFG-T-COST-PER-KM (BCFG-TABLE-SUB)
000770                                  TO CURR-COST-PER-KM
000780        MOVE BCFG-T-EXTRA-KM-RATE (BCFG-TABLE-SUB)
000790                                  TO CURR-EXTRA-KM-RATE
000800        MOVE BCFG-T-EXTRA-HOUR-RATE (BCFG-TABLE-SUB)
000810                                  TO CURR-EXTRA-HOUR-RATE
000820        MOVE BCFG-T-STANDARD-KM-TRIP (BCFG-TABLE-SUB)
000830                                  TO CURR-STANDARD-KM-TRIP
000840        MOVE BCFG-T-STANDARD-HRS-TRIP (BCFG-TABLE-SUB)
000850                                  TO CURR-STANDARD-HRS-TRIP
000860     ELSE
000870        ADD 1 TO BCFG-TABLE-SUB.
000880TEST-ONE-BLCFG-TABLE-ENTRY-EXIT.
000890     EXIT.
