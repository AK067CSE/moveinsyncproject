000010* ===========================================================
000020* SLBLCFG.CBL
000030* SELECT CLAUSE FOR THE VENDOR BILLING-CONFIGURATION FILE.
000040* ONE RECORD PER VENDOR; CARRIES THE BILLING MODEL AND THE
000050* RATES/LIMITS THAT MODEL USES FOR THE RUN.
000060* ===========================================================
000070* 1994-03-02 RVF  ORIGINAL ENTRY.
000080* 2001-11-14 TMK  REQ 4471 - LINE SEQUENTIAL REPLACES THE OLD
000090*                 INDEXED VSAM CLUSTER (VENDORS NOW HOLD THE
000100*                 BILLING MODEL THEMSELVES).
000110     SELECT BILLING-CONFIG-FILE
000120            ASSIGN TO BILLCFG
000130            ORGANIZATION IS LINE SEQUENTIAL.
