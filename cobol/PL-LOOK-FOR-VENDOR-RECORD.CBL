000010* ===========================================================
000020* PL-LOOK-FOR-VENDOR-RECORD.CBL
000030* LOADS THE VENDOR TABLE ONCE AND SEARCHES IT BY VENDOR-NUMBER.
000040* CALLING PROGRAM MOVES THE KEY TO VENDOR-NUMBER THEN PERFORMS
000050* LOOK-FOR-VENDOR-RECORD; FOUND-VENDOR-RECORD AND VDM-FOUND-
000060* RECORD ARE SET ON RETURN.
000070* ===========================================================
000080* 1994-03-02 RVF  ORIGINAL ENTRY (INDEXED READ).
000090* 2001-11-14 TMK  REQ 4471 - REWRITTEN AS A TABLE SEARCH OVER
000100*                 VDM-TABLE, LOADED FROM THE LINE SEQUENTIAL
000110*                 VENDOR MASTER.
000120LOAD-VENDOR-TABLE.
000130
000140     MOVE ZERO TO VDM-TABLE-COUNT.
000150     PERFORM LOAD-VENDOR-TABLE-RECORD
000160             UNTIL W-END-OF-VENDOR-FILE = "Y".
000170LOAD-VENDOR-TABLE-EXIT.
000180     EXIT.
000190
000200LOAD-VENDOR-TABLE-RECORD.
000210
000220     READ VENDOR-FILE
000230          AT END
000240             MOVE "Y" TO W-END-OF-VENDOR-FILE
000250          NOT AT END
000260             ADD 1 TO VDM-TABLE-COUNT
000270             MOVE VDM-VENDOR-ID   TO VDM-T-VENDOR-ID (VDM-TABLE-COUNT)
000280             MOVE VDM-VENDOR-CODE TO VDM-T-VENDOR-CODE (VDM-TABLE-COUNT)
000290             MOVE VDM-VENDOR-NAME TO VDM-T-VENDOR-NAME (VDM-TABLE-COUNT)
000300             MOVE VDM-CLIENT-ID   TO VDM-T-CLIENT-ID (VDM-TABLE-COUNT)
000310             MOVE VDM-ACTIVE-FLAG TO VDM-T-ACTIVE-FLAG (VDM-TABLE-COUNT)
000320     END-READ.
000330LOAD-VENDOR-TABLE-RECORD-EXIT.
000340     EXIT.
000350
000360LOOK-FOR-VENDOR-RECORD.
000370
000380     MOVE "N" TO W-FOUND-VENDOR-RECORD.
000390     MOVE 1   TO VDM-TABLE-SUB.
000400
000410     PERFORM TEST-ONE-VENDOR-TABLE-ENTRY
000420             UNTIL VDM-TABLE-SUB > VDM-TABLE-COUNT
000430                OR FOUND-VENDOR-RECORD.
000440LOOK-FOR-VENDOR-RECORD-EXIT.
000450     EXIT.
000460
000470TEST-ONE-VENDOR-TABLE-ENTRY.
000480
000490     IF VDM-T-VENDOR-ID (VDM-TABLE-SUB) = VENDOR-NUMBER
000500        MOVE "Y" TO W-FOUND-VENDOR-RECORD
000510        MOVE VDM-T-VENDOR-CODE (VDM-TABLE-SUB) TO VDM-FOUND-VENDOR-CODE
000520        MOVE VDM-T-VENDOR-NAME (VDM-TABLE-SUB) TO VDM-FOUND-VENDOR-NAME
000530        MOVE VDM-T-CLIENT-ID (VDM-TABLE-SUB)   TO VDM-FOUND-CLIENT-ID
000540        MOVE VDM-T-ACTIVE-FLAG (VDM-TABLE-SUB) TO VDM-FOUND-ACTIVE-FLAG
000550     ELSE
000560        ADD 1 TO VDM-TABLE-SUB.
000570TEST-ONE-VENDOR-TABLE-ENTRY-EXIT.
000580     EXIT.
