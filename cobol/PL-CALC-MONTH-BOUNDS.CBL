000010* ===========================================================
000020* PL-CALC-MONTH-BOUNDS.CBL
000030* GIVEN CALB-MONTH/CALB-YEAR, RETURNS THE FIRST AND LAST
000040* CALENDAR DAY OF THAT MONTH (CCYYMMDD) SO THE POSTING ENGINE
000050* CAN SELECT A VENDOR'S TRIPS FOR THE PERIOD.  FEBRUARY IS
000060* WIDENED TO 29 DAYS IN LEAP YEARS.
000070* ===========================================================
000080* 1994-03-02 RVF  ORIGINAL ENTRY.
000090* 1999-01-11 TMK  Y2K - LEAP-YEAR TEST NOW CHECKS THE CENTURY
000100*                 (DIVISIBLE BY 100 BUT NOT BY 400 IS NOT LEAP).
000110CALC-MONTH-BOUNDS.
000120
000130     MOVE CALB-MONTH-LENGTH (CALB-MONTH) TO CALB-DAYS-IN-MONTH.
000140
000150     IF CALB-MONTH = 2
000160        PERFORM CHECK-FOR-LEAP-YEAR.
000170
000180     MOVE CALB-YEAR         TO CALB-LAST-DAY-CCYY.
000190     MOVE CALB-MONTH        TO CALB-LAST-DAY-MM.
000200     MOVE CALB-DAYS-IN-MONTH TO CALB-LAST-DAY-DD.
000210
000220     COMPUTE CALB-FIRST-DAY = (CALB-YEAR * 10000)
000230                            + (CALB-MONTH * 100)
000240                            + 1.
000250CALC-MONTH-BOUNDS-EXIT.
000260     EXIT.
000270
000280CHECK-FOR-LEAP-YEAR.
000290
000300     DIVIDE CALB-YEAR BY 4 GIVING W-CALB-LEAP-YEAR-DUMMY-QUO
000310                           REMAINDER CALB-LEAP-YEAR-REMAINDER.
000320
000330     IF CALB-LEAP-YEAR-REMAINDER = ZERO
000340        DIVIDE CALB-YEAR BY 100 GIVING W-CALB-LEAP-YEAR-DUMMY-QUO
000350                                REMAINDER CALB-LEAP-YEAR-REMAINDER
000360        IF CALB-LEAP-YEAR-REMAINDER NOT = ZERO
000370           MOVE 29 TO CALB-DAYS-IN-MONTH
000380        ELSE
000390           DIVIDE CALB-YEAR BY 400
000400                        GIVING W-CALB-LEAP-YEAR-DUMMY-QUO
000410                        REMAINDER CALB-LEAP-YEAR-REMAINDER
000420           IF CALB-LEAP-YEAR-REMAINDER = ZERO
000430              MOVE 29 TO CALB-DAYS-IN-MONTH.
000440CHECK-FOR-LEAP-YEAR-EXIT.
000450     EXIT.
