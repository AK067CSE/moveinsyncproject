000010* ===========================================================
000020* PROGRAM-ID. rtbill-employee-report.
000030* ---------------------------------------------------------
000040* MONTHLY VENDOR TRIP BILLING - EMPLOYEE INCENTIVE REPORT.
000050*
000060* STEP 4 (LAST STEP) OF THE MONTHLY RUN (SEE RTBILL-SYSTEM).
000070* READS THE RUN-PARM CARD FOR THE EMPLOYEE/MONTH/YEAR TO
000080* REPORT, SCANS THE UPDATED TRIP FILE FOR THAT EMPLOYEE'S
000090* TRIPS FALLING IN THE PERIOD, AND PRINTS ONE LINE SHOWING
000100* TRIP COUNT, TOTAL EXTRA HOURS AND TOTAL INCENTIVE EARNED.
000110* AN EMPLOYEE WITH NO TRIPS IN THE PERIOD STILL GETS A LINE -
000120* ZEROS ACROSS, NAME LEFT BLANK IF THE EMPLOYEE IS NOT EVEN
000130* ON THE MASTER.
000140* ===========================================================
000150* AUTHOR. R VARGAS FIGUEROA.
000160* INSTALLATION. TRANSPORT SERVICES DATA CENTER.
000170* DATE-WRITTEN. 03/14/1994.
000180* DATE-COMPILED.
000190* SECURITY. COMPANY CONFIDENTIAL - BATCH PRODUCTION LIBRARY.
000200*
000210* CHANGE LOG
000220* ----------
000230* 1994-03-14 RVF  ORIGINAL ENTRY.
000240* 1994-06-09 RVF  REQ 0118 - NO CHANGE HERE.
000250* 1997-07-21 RVF  REQ 2290 - INCENTIVE NOW COMES OFF THE TRIP
000260*                 RECORD'S OWN EMPLOYEE-INCENTIVE FIELD RATHER
000270*                 THAN BEING RECOMPUTED IN THIS STEP.
000280* 1999-01-11 TMK  Y2K - PERIOD NOW PRINTS A FULL 4-DIGIT YEAR.
000290* 2001-11-14 TMK  REQ 4471 - REHOSTED OFF THE OLD VSAM CLUSTER
000300*                 ONTO WORKING-STORAGE TABLE LOOKUPS FOR THE
000310*                 EMPLOYEE NAME; THE TRIP FILE ITSELF IS STILL
000320*                 READ STRAIGHT THROUGH SINCE ONLY ONE EMPLOYEE
000330*                 IS WANTED PER RUN.
000340* 2003-05-20 DPR  REQ 5114 - BLANK-NAME LINE ADDED FOR AN
000350*                 EMPLOYEE NOT CARRIED ON THE MASTER, SO THE
000360*                 STEP NO LONGER ABENDS ON A BAD RUN-PARM CARD.
000370IDENTIFICATION DIVISION.
000380PROGRAM-ID. rtbill-employee-report.
000390AUTHOR. R VARGAS FIGUEROA.
000400INSTALLATION. TRANSPORT SERVICES DATA CENTER.
000410DATE-WRITTEN. 03/14/1994.
000420DATE-COMPILED.
000430SECURITY. COMPANY CONFIDENTIAL - BATCH PRODUCTION LIBRARY.
000440ENVIRONMENT DIVISION.
000450CONFIGURATION SECTION.
000460SPECIAL-NAMES.
000470    C01 IS TOP-OF-FORM.
000480INPUT-OUTPUT SECTION.
000490FILE-CONTROL.
000500    COPY "SLRUNP.CBL".
000510    COPY "SLEMPM.CBL".
000520    COPY "SLNTRIP.CBL".
000530
000540    SELECT PRINTER-FILE
000550           ASSIGN TO EMPRPT
000560           ORGANIZATION IS LINE SEQUENTIAL.
000570DATA DIVISION.
000580FILE SECTION.
000590    COPY "FDRUNP.CBL".
000600    COPY "FDEMPM.CBL".
000610    COPY "FDNTRIP.CBL".
000620
000630    FD  PRINTER-FILE
000640        LABEL RECORDS ARE OMITTED.
000650    01  PRINTER-RECORD                PIC X(132).
000660
000670WORKING-STORAGE SECTION.
000680
000690    COPY "WSCALNDR.CBL".
000700    COPY "WSEMPTB.CBL".
000710
000720    01  W-TRIP-COUNT                  PIC 9(05) COMP VALUE ZERO.
000730    01  W-TOTAL-EXTRA-HOURS           PIC S9(08)V99 VALUE ZERO.
000740    01  W-TOTAL-INCENTIVE             PIC S9(08)V99 VALUE ZERO.
000750
000760    01  W-END-OF-TRIP-FILE            PIC X(01) VALUE "N".
000770
000780*    -------- NUMERIC/ALPHA VIEW OF THE EMPLOYEE-ID HEADING
000790*    -------- FIELD SO A MISSING-MASTER RUN CAN BLANK IT.
000800    01  HDR-EMPLOYEE-ID-AREA.
000810        05  HDR-EMPLOYEE-ID           PIC 9(06).
000820    01  HDR-EMPLOYEE-ID-R REDEFINES HDR-EMPLOYEE-ID-AREA.
000830        05  HDR-EMPLOYEE-ID-A         PIC X(06).
000840
000850    01  W-PAGE-NUMBER                 PIC 9(04) COMP VALUE ZERO.
000860
000870*    -------- REPORT LINE LAYOUTS.
000880    01  HEADING-LINE-1.
000890        05  FILLER                    PIC X(32)
000900            VALUE "RTBILL-SYSTEM  -  EMPLOYEE INCE".
000910        05  FILLER                    PIC X(14) VALUE "NTIVE REPORT  ".
000920        05  FILLER                    PIC X(10) VALUE "PAGE     ".
000930        05  HL1-PAGE-NUMBER           PIC ZZZ9.
000940        05  FILLER                    PIC X(72) VALUE SPACES.
000950
000960    01  HEADING-LINE-2.
000970        05  FILLER                    PIC X(14) VALUE "EMPLOYEE ID : ".
000980        05  HL2-EMPLOYEE-ID           PIC X(06).
000990        05  FILLER                    PIC X(03) VALUE SPACES.
001000        05  HL2-EMPLOYEE-NAME         PIC X(30).
001010        05  FILLER                    PIC X(09) VALUE " PERIOD: ".
001020        05  HL2-MONTH                 PIC Z9.
001030        05  FILLER                    PIC X(01) VALUE "/".
001040        05  HL2-YEAR                  PIC 9(04).
001050        05  FILLER                    PIC X(63) VALUE SPACES.
001060
001070    01  HEADING-LINE-3.
001080        05  FILLER                    PIC X(10) VALUE "EMP ID    ".
001090        05  FILLER                    PIC X(32) VALUE
001100            "EMPLOYEE NAME                   ".
001110        05  FILLER                    PIC X(08) VALUE "TRIPS   ".
001120        05  FILLER                    PIC X(15) VALUE "EXTRA HOURS    ".
001130        05  FILLER                    PIC X(15) VALUE "INCENTIVE      ".
001140        05  FILLER                    PIC X(52) VALUE SPACES.
001150
001160    01  DETAIL-LINE-1.
001170        05  DL1-EMPLOYEE-ID           PIC 9(06).
001180        05  FILLER                    PIC X(04) VALUE SPACES.
001190        05  DL1-EMPLOYEE-NAME         PIC X(30).
001200        05  FILLER                    PIC X(02) VALUE SPACES.
001210        05  DL1-TRIP-COUNT            PIC ZZZZ9.
001220        05  FILLER                    PIC X(03) VALUE SPACES.
001230        05  DL1-EXTRA-HOURS           PIC Z,ZZZ,ZZ9.99-.
001240        05  FILLER                    PIC X(03) VALUE SPACES.
001250        05  DL1-TOTAL-INCENTIVE       PIC Z,ZZZ,ZZ9.99-.
001260        05  FILLER                    PIC X(53) VALUE SPACES.
001270
001280    01  BLANK-LINE                    PIC X(132) VALUE SPACES.
001290
001300    77  DUMMY                         PIC X.
001310* ___________________________________________________________
001320
001330PROCEDURE DIVISION.
001340
001350MAIN-CONTROL.
001360
001370     PERFORM READ-RUN-PARM-CARD.
001380     PERFORM CALC-RUN-MONTH-BOUNDS.
001390
001400     OPEN INPUT EMPLOYEE-FILE.
001410     PERFORM LOAD-EMPLOYEE-TABLE.
001420     CLOSE EMPLOYEE-FILE.
001430
001440     PERFORM LOOK-FOR-EMPLOYEE-RECORD.
001450     IF NOT FOUND-EMPLOYEE-RECORD
001460        MOVE SPACES TO EPM-FOUND-EMPLOYEE-NAME
001470        MOVE SPACES TO HDR-EMPLOYEE-ID-A
001480     ELSE
001490        MOVE EMPLOYEE-NUMBER TO HDR-EMPLOYEE-ID.
001500
001510     OPEN INPUT NEW-TRIP-FILE.
001520     PERFORM SCAN-TRIP-FILE
001530             UNTIL W-END-OF-TRIP-FILE = "Y".
001540     CLOSE NEW-TRIP-FILE.
001550
001560     OPEN OUTPUT PRINTER-FILE.
001570     PERFORM PRINT-EMPLOYEE-LINE.
001580     CLOSE PRINTER-FILE.
001590
001600     EXIT PROGRAM.
001610     STOP RUN.
001620* ___________________________________________________________
001630
001640READ-RUN-PARM-CARD.
001650
001660     OPEN INPUT RUN-PARM-FILE.
001670     READ RUN-PARM-FILE.
001680     CLOSE RUN-PARM-FILE.
001690
001700     MOVE RUNP-EMPLOYEE-ID   TO EMPLOYEE-NUMBER.
001710     MOVE RUNP-BILLING-MONTH TO CALB-MONTH.
001720     MOVE RUNP-BILLING-YEAR  TO CALB-YEAR.
001730READ-RUN-PARM-CARD-EXIT.
001740     EXIT.
001750
001760CALC-RUN-MONTH-BOUNDS.
001770
001780     PERFORM CALC-MONTH-BOUNDS.
001790CALC-RUN-MONTH-BOUNDS-EXIT.
001800     EXIT.
001810* ___________________________________________________________
001820
001830SCAN-TRIP-FILE.
001840
001850     READ NEW-TRIP-FILE
001860          AT END
001870             MOVE "Y" TO W-END-OF-TRIP-FILE
001880          NOT AT END
001890             IF NTR-EMPLOYEE-ID = EMPLOYEE-NUMBER
001900                AND NTR-TRIP-DATE NOT < CALB-FIRST-DAY
001910                AND NTR-TRIP-DATE NOT > CALB-LAST-DAY
001920                ADD 1 TO W-TRIP-COUNT
001930                ADD NTR-EXTRA-HOURS TO W-TOTAL-EXTRA-HOURS
001940                ADD NTR-EMPLOYEE-INCENTIVE TO W-TOTAL-INCENTIVE
001950     END-READ.
001960SCAN-TRIP-FILE-EXIT.
001970     EXIT.
001980* ___________________________________________________________
001990
002000PRINT-EMPLOYEE-LINE.
002010
002020     ADD 1 TO W-PAGE-NUMBER.
002030     MOVE W-PAGE-NUMBER           TO HL1-PAGE-NUMBER.
002040     MOVE HDR-EMPLOYEE-ID-A       TO HL2-EMPLOYEE-ID.
002050     MOVE EPM-FOUND-EMPLOYEE-NAME TO HL2-EMPLOYEE-NAME.
002060     MOVE CALB-MONTH              TO HL2-MONTH.
002070     MOVE CALB-YEAR               TO HL2-YEAR.
002080
002090     MOVE EMPLOYEE-NUMBER         TO DL1-EMPLOYEE-ID.
002100     MOVE EPM-FOUND-EMPLOYEE-NAME TO DL1-EMPLOYEE-NAME.
002110     MOVE W-TRIP-COUNT            TO DL1-TRIP-COUNT.
002120     MOVE W-TOTAL-EXTRA-HOURS     TO DL1-EXTRA-HOURS.
002130     MOVE W-TOTAL-INCENTIVE       TO DL1-TOTAL-INCENTIVE.
002140
002150     WRITE PRINTER-RECORD FROM HEADING-LINE-1
002160         AFTER ADVANCING TOP-OF-FORM.
002170     WRITE PRINTER-RECORD FROM HEADING-LINE-2
002180         AFTER ADVANCING 2 LINES.
002190     WRITE PRINTER-RECORD FROM HEADING-LINE-3
002200         AFTER ADVANCING 2 LINES.
002210     WRITE PRINTER-RECORD FROM BLANK-LINE
002220         AFTER ADVANCING 1 LINES.
002230     WRITE PRINTER-RECORD FROM DETAIL-LINE-1
002240         AFTER ADVANCING 1 LINES.
002250PRINT-EMPLOYEE-LINE-EXIT.
002260     EXIT.
002270* ___________________________________________________________
002280
002290     COPY "PL-LOOK-FOR-EMPLOYEE-RECORD.CBL".
002300     COPY "PL-CALC-MONTH-BOUNDS.CBL".
