000010* ===========================================================
000020* PROGRAM-ID. rtbill-system.
000030* ---------------------------------------------------------
000040* MONTHLY VENDOR TRIP BILLING - RUN-CONTROL DRIVER.
000050*
000060* ONE JCL STEP CALLS THIS PROGRAM ONCE A MONTH.  IT HAS NO
000070* BUSINESS LOGIC OF ITS OWN - IT SIMPLY RUNS THE FOUR JOB
000080* STEPS OF THE BILLING CYCLE IN ORDER:
000090*   1. POST BILLING FOR THE VENDOR(S) CARDED ON RUN-PARM-FILE
000100*   2. BUILD THE CLIENT TRIP SUMMARY REPORT
000110*   3. BUILD THE PER-VENDOR BILLING REPORT
000120*   4. BUILD THE EMPLOYEE INCENTIVE REPORT
000130* EACH STEP OPENS RUN-PARM-FILE FOR ITSELF.
000140* ===========================================================
000150* AUTHOR. R VARGAS FIGUEROA.
000160* INSTALLATION. TRANSPORT SERVICES DATA CENTER.
000170* DATE-WRITTEN. 03/02/1994.
000180* DATE-COMPILED.
000190* SECURITY. COMPANY CONFIDENTIAL - BATCH PRODUCTION LIBRARY.
000200*
000210* CHANGE LOG
000220* ----------
000230* 1994-03-02 RVF  ORIGINAL ENTRY - COPIED THE OLD ACCOUNTS
000240*                 PAYABLE MAIN MENU SHELL AND STRIPPED THE
000250*                 MENU DOWN TO A STRAIGHT CALL CHAIN, SINCE
000260*                 THIS IS A MONTH-END BATCH JOB, NOT AN
000270*                 ON-LINE SYSTEM.
000280* 1994-06-09 RVF  REQ 0118 - NO CHANGE HERE; ALL-VENDORS MODE
000290*                 ADDED INSIDE THE POSTING STEP ITSELF.
000300* 1997-07-21 RVF  REQ 2290 - NO CHANGE HERE.
000310* 1999-01-11 TMK  Y2K - NO CHANGE HERE; CENTURY HANDLING LIVES
000320*                 IN THE FOUR CALLED PROGRAMS.
000330* 2001-11-14 TMK  REQ 4471 - REMOVED THE OLD "VALID RUN" CHECK
000340*                 AGAINST THE VSAM CONTROL FILE - THE FOUR
000350*                 CALLED STEPS NOW VALIDATE THEIR OWN FILES.
000360* 2004-03-09 DPR  REQ 5780 - EMPLOYEE INCENTIVE REPORT STEP
000370*                 ADDED AS THE FOURTH CALL.
000380IDENTIFICATION DIVISION.
000390PROGRAM-ID. rtbill-system.
000400AUTHOR. R VARGAS FIGUEROA.
000410INSTALLATION. TRANSPORT SERVICES DATA CENTER.
000420DATE-WRITTEN. 03/02/1994.
000430DATE-COMPILED.
000440SECURITY. COMPANY CONFIDENTIAL - BATCH PRODUCTION LIBRARY.
000450ENVIRONMENT DIVISION.
000460CONFIGURATION SECTION.
000470SPECIAL-NAMES.
000480    C01 IS TOP-OF-FORM.
000490DATA DIVISION.
000500WORKING-STORAGE SECTION.
000510
000520*    -------- STEP NAMES FOR THE RUN LOG, IN CALL ORDER.
000530    01  W-STEP-NAME-LIST.
000540        05  FILLER       PIC X(20) VALUE "POST VENDOR BILLING".
000550        05  FILLER       PIC X(20) VALUE "CLIENT TRIP REPORT ".
000560        05  FILLER       PIC X(20) VALUE "VENDOR BILLING REPT".
000570        05  FILLER       PIC X(20) VALUE "EMPLOYEE INCENT RPT".
000580    01  W-STEP-NAME-R REDEFINES W-STEP-NAME-LIST.
000590        05  W-STEP-NAME  OCCURS 4 TIMES
000600                          PIC X(20).
000610
000620    01  W-STEP-NUMBER             PIC 9(02) COMP VALUE ZERO.
000630
000640*    -------- RUN DATE/TIME FOR THE START/END BANNER.
000650    01  W-RUN-DATE-CCYYMMDD       PIC 9(08).
000660    01  W-RUN-DATE-R REDEFINES W-RUN-DATE-CCYYMMDD.
000670        05  W-RUN-DATE-CCYY       PIC 9(04).
000680        05  W-RUN-DATE-MM         PIC 9(02).
000690        05  W-RUN-DATE-DD         PIC 9(02).
000700
000710    01  W-RUN-TIME-HHMMSS         PIC 9(08).
000720    01  W-RUN-TIME-R REDEFINES W-RUN-TIME-HHMMSS.
000730        05  W-RUN-TIME-HH         PIC 9(02).
000740        05  W-RUN-TIME-MM         PIC 9(02).
000750        05  W-RUN-TIME-SS         PIC 9(04).
000760
000770    77  DUMMY                     PIC X.
000780* ___________________________________________________________
000790
000800PROCEDURE DIVISION.
000810
000820MAIN-CONTROL.
000830
000840     ACCEPT W-RUN-DATE-CCYYMMDD FROM DATE YYYYMMDD.
000850     ACCEPT W-RUN-TIME-HHMMSS   FROM TIME.
000860
000870     DISPLAY "RTBILL-SYSTEM: MONTHLY VENDOR TRIP BILLING RUN "
000880             "STARTING " W-RUN-DATE-MM "/" W-RUN-DATE-DD "/"
000890             W-RUN-DATE-CCYY " " W-RUN-TIME-HH ":"
000900             W-RUN-TIME-MM.
000910
000920     MOVE 1 TO W-STEP-NUMBER.
000930     PERFORM DISPLAY-STEP-BANNER.
000940     CALL "rtbill-post-vendor".
000950
000960     MOVE 2 TO W-STEP-NUMBER.
000970     PERFORM DISPLAY-STEP-BANNER.
000980     CALL "rtbill-client-report".
000990
001000     MOVE 3 TO W-STEP-NUMBER.
001010     PERFORM DISPLAY-STEP-BANNER.
001020     CALL "rtbill-vendor-report".
001030
001040     MOVE 4 TO W-STEP-NUMBER.
001050     PERFORM DISPLAY-STEP-BANNER.
001060     CALL "rtbill-employee-report".
001070
001080     DISPLAY "RTBILL-SYSTEM: MONTHLY VENDOR TRIP BILLING RUN "
001090             "COMPLETE".
001100
001110     STOP RUN.
001120* ___________________________________________________________
001130
001140DISPLAY-STEP-BANNER.
001150
001160     DISPLAY "RTBILL-SYSTEM: STEP " W-STEP-NUMBER " - "
001170             W-STEP-NAME (W-STEP-NUMBER).
