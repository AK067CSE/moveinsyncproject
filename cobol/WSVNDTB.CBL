000010* ===========================================================
000020* WSVNDTB.CBL
000030* WORKING-STORAGE FOR THE VENDOR-MASTER TABLE USED BY
000040* PL-LOOK-FOR-VENDOR-RECORD.CBL.  LOADED ONCE FROM VENDOR-FILE
000050* AT OPEN TIME SO THE POSTING ENGINE AND THE REPORT BUILDERS
000060* CAN LOOK A VENDOR UP BY NUMBER WITHOUT RE-READING THE FILE.
000070* ===========================================================
000080* 2001-11-14 TMK  REQ 4471 - REPLACES THE OLD VSAM KEYED READ.
000090     01  VDM-TABLE-CONTROL.
000100         05  VDM-TABLE-COUNT           PIC 9(04) COMP.
000110         05  VDM-TABLE-SUB             PIC 9(04) COMP.
000120         05  VDM-MAX-ENTRIES           PIC 9(04) COMP
000130                                       VALUE 2000.
000140
000150     01  VDM-TABLE.
000160         05  VDM-TABLE-ENTRY OCCURS 2000 TIMES
000170                             INDEXED BY VDM-IDX.
000180             10  VDM-T-VENDOR-ID       PIC 9(06).
000190             10  VDM-T-VENDOR-CODE     PIC X(10).
000200             10  VDM-T-VENDOR-NAME     PIC X(30).
000210             10  VDM-T-CLIENT-ID       PIC 9(06).
000220             10  VDM-T-ACTIVE-FLAG     PIC X(01).
000230
000240     01  W-FOUND-VENDOR-RECORD         PIC X(01).
000250         88  FOUND-VENDOR-RECORD       VALUE "Y".
000260
000270     01  VENDOR-NUMBER                 PIC 9(06).
000280
000290     01  W-END-OF-VENDOR-FILE          PIC X(01) VALUE "N".
000300
000310     01  VDM-FOUND-RECORD.
000320         05  VDM-FOUND-VENDOR-CODE     PIC X(10).
000330         05  VDM-FOUND-VENDOR-NAME     PIC X(30).
000340         05  VDM-FOUND-CLIENT-ID       PIC 9(06).
000350         05  VDM-FOUND-ACTIVE-FLAG     PIC X(01).
