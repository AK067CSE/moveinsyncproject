000010* ===========================================================
000020* FDRUNP.CBL
000030* FD + RECORD LAYOUT FOR THE RUN-PARAMETER CARD.
000040* EVERY JOB STEP IN THE MONTHLY RUN READS THIS SAME CARD AND
000050* TAKES ONLY THE FIELDS IT NEEDS; RUN-MODE TELLS THE POSTING
000060* ENGINE WHETHER TO BILL ONE VENDOR OR ALL OF THEM.
000070* ===========================================================
000080* 1994-03-02 RVF  ORIGINAL ENTRY.
000090     FD  RUN-PARM-FILE
000100         LABEL RECORDS ARE STANDARD.
000110     01  RUN-PARM-RECORD.
000120         05  RUNP-MODE                 PIC X(01).
000130             88  RUNP-MODE-ONE-VENDOR  VALUE "P".
000140             88  RUNP-MODE-ALL-VENDORS VALUE "A".
000150         05  RUNP-VENDOR-ID            PIC 9(06).
000160         05  RUNP-CLIENT-ID            PIC 9(06).
000170         05  RUNP-EMPLOYEE-ID          PIC 9(06).
000180         05  RUNP-BILLING-MONTH        PIC 9(02).
000190         05  RUNP-BILLING-YEAR         PIC 9(04).
000200         05  FILLER                    PIC X(10).
