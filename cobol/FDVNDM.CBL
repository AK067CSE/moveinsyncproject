000010* ===========================================================
000020* FDVNDM.CBL
000030* FD + RECORD LAYOUT FOR THE VENDOR MASTER.
000040* ===========================================================
000050* 1994-03-02 RVF  ORIGINAL ENTRY.
000060* 1997-07-21 RVF  REQ 2290 - ADDED VDM-CLIENT-ID SO A VENDOR
000070*                 TIES BACK TO THE CLIENT IT SERVES.
000080     FD  VENDOR-FILE
000090         LABEL RECORDS ARE STANDARD.
000100     01  VENDOR-MASTER-RECORD.
000110         05  VDM-VENDOR-ID             PIC 9(06).
000120         05  VDM-VENDOR-CODE           PIC X(10).
000130         05  VDM-VENDOR-NAME           PIC X(30).
000140         05  VDM-CLIENT-ID             PIC 9(06).
000150         05  VDM-ACTIVE-FLAG           PIC X(01).
000160             88  VDM-IS-ACTIVE         VALUE "Y".
000170         05  FILLER                    PIC X(02).
