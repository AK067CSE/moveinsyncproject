000010* ===========================================================
000020* FDNTRIP.CBL
000030* FD + RECORD LAYOUT FOR THE UPDATED TRIP FILE (OUTPUT SIDE).
000040* MIRRORS TRIP-RECORD FIELD FOR FIELD (SEE FDTRIP.CBL) UNDER
000050* THE NTR- PREFIX SO THE POSTING ENGINE CAN HOLD BOTH THE
000060* INCOMING AND THE OUTGOING COPY OF A TRIP AT ONCE.
000070* ===========================================================
000080* 1994-03-02 RVF  ORIGINAL ENTRY.
000090* 1997-07-21 RVF  REQ 2290 - ADDED THE COMPUTED BILLING FIELDS.
000100* 2001-11-14 TMK  REQ 4471 - REHOSTED OFF THE OLD VSAM CLUSTER.
000110     FD  NEW-TRIP-FILE
000120         LABEL RECORDS ARE STANDARD.
000130     01  NEW-TRIP-RECORD.
000140         05  NTR-TRIP-CODE             PIC X(10).
000150         05  NTR-VENDOR-ID             PIC 9(06).
000160         05  NTR-CLIENT-ID             PIC 9(06).
000170         05  NTR-EMPLOYEE-ID           PIC 9(06).
000180         05  NTR-TRIP-DATE             PIC 9(08).
000190         05  NTR-DISTANCE-KM           PIC S9(08)V99.
000200         05  NTR-DURATION-HOURS        PIC S9(08)V99.
000210         05  NTR-SOURCE                PIC X(20).
000220         05  NTR-DESTINATION           PIC X(20).
000230         05  NTR-EXTRA-KILOMETERS      PIC S9(08)V99.
000240         05  NTR-EXTRA-HOURS           PIC S9(08)V99.
000250         05  NTR-PROCESSED-FLAG        PIC X(01).
000260         05  NTR-BASE-COST             PIC S9(08)V99.
000270         05  NTR-VENDOR-INCENTIVE      PIC S9(08)V99.
000280         05  NTR-EMPLOYEE-INCENTIVE    PIC S9(08)V99.
000290         05  NTR-TOTAL-COST            PIC S9(08)V99.
000300         05  FILLER                    PIC X(05).
