000010* ===========================================================
000020* FDBILL.CBL
000030* FD + RECORD LAYOUT FOR THE BILLING RECORD FILE.
000040* ===========================================================
000050* 1994-03-02 RVF  ORIGINAL ENTRY.
000060* 1997-07-21 RVF  REQ 2290 - SPLIT TOTAL-AMOUNT INTO A BASE
000070*                 PORTION AND AN INCENTIVE PORTION SO THE
000080*                 VENDOR REPORT CAN SHOW BOTH.
000090* 1999-01-11 TMK  Y2K - BIL-BILLING-YEAR WIDENED TO 4 DIGITS;
000100*                 BIL-GENERATED-DATE WIDENED TO A FULL 8-DIGIT
000110*                 CCYYMMDD.  SEE THE REDEFINES BELOW.
000120     FD  BILLING-FILE
000130         LABEL RECORDS ARE STANDARD.
000140     01  BILLING-RECORD.
000150         05  BIL-VENDOR-ID             PIC 9(06).
000160         05  BIL-BILLING-MONTH         PIC 9(02).
000170         05  BIL-BILLING-YEAR          PIC 9(04).
000180         05  BIL-TOTAL-TRIPS           PIC 9(05).
000190         05  BIL-TOTAL-DISTANCE        PIC S9(10)V99.
000200         05  BIL-TOTAL-DURATION        PIC S9(10)V99.
000210         05  BIL-BASE-BILLING          PIC S9(10)V99.
000220         05  BIL-TOTAL-INCENTIVES      PIC S9(10)V99.
000230         05  BIL-TOTAL-AMOUNT          PIC S9(10)V99.
000240         05  BIL-GENERATED-DATE        PIC 9(08).
000250         05  BIL-GENERATED-DATE-R REDEFINES BIL-GENERATED-DATE.
000260             10  BIL-GENERATED-CCYY    PIC 9(04).
000270             10  BIL-GENERATED-MM      PIC 9(02).
000280             10  BIL-GENERATED-DD      PIC 9(02).
000290         05  FILLER                    PIC X(05).
