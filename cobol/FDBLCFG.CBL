000010* ===========================================================
000020* FDBLCFG.CBL
000030* FD + RECORD LAYOUT FOR THE BILLING-CONFIGURATION FILE.
000040* EACH VENDOR CARRIES EXACTLY ONE OF THESE; THE MODEL CODE
000050* SELECTS WHICH RATES THE POSTING ENGINE APPLIES.
000060* ===========================================================
000070* 1994-03-02 RVF  ORIGINAL ENTRY (PACKAGE RATE PLAN ONLY).
000080* 1997-07-21 RVF  REQ 2290 - ADDED TRIP AND HYBRID RATE PLANS.
000090* 1999-01-11 TMK  Y2K - BCFG-ACTIVE-FLAG WIDENED, NO DATE FIELDS
000100*                 ON THIS RECORD SO NO CENTURY WORK NEEDED.
000110* 2001-11-14 TMK  REQ 4471 - REHOSTED OFF THE OLD VSAM CLUSTER.
000120     FD  BILLING-CONFIG-FILE
000130         LABEL RECORDS ARE STANDARD.
000140     01  BILLING-CONFIG-RECORD.
000150         05  BCFG-VENDOR-ID            PIC 9(06).
000160         05  BCFG-BILLING-MODEL        PIC X(07).
000170             88  BCFG-MODEL-PACKAGE    VALUE "PACKAGE".
000180             88  BCFG-MODEL-TRIP       VALUE "TRIP".
000190             88  BCFG-MODEL-HYBRID     VALUE "HYBRID".
000200         05  BCFG-FIXED-MONTHLY-COST   PIC S9(08)V99.
000210         05  BCFG-INCLUDED-TRIPS       PIC 9(05).
000220         05  BCFG-INCLUDED-KM          PIC S9(08)V99.
000230         05  BCFG-COST-PER-TRIP        PIC S9(08)V99.
000240         05  BCFG-COST-PER-KM          PIC S9(08)V99.
000250         05  BCFG-EXTRA-KM-RATE        PIC S9(08)V99.
000260         05  BCFG-EXTRA-HOUR-RATE      PIC S9(08)V99.
000270         05  BCFG-STANDARD-KM-TRIP     PIC S9(08)V99.
000280         05  BCFG-STANDARD-HRS-TRIP    PIC S9(08)V99.
000290         05  BCFG-ACTIVE-FLAG          PIC X(01).
000300             88  BCFG-IS-ACTIVE        VALUE "Y".
000310         05  FILLER                    PIC X(05).
