000010* ===========================================================
000020* WSCLTTB.CBL
000030* WORKING-STORAGE FOR THE CLIENT-MASTER TABLE USED BY
000040* PL-LOOK-FOR-CLIENT-RECORD.CBL.  THE CLIENT FILE IS READ ONLY
000050* FOR REPORT HEADINGS.
000060* ===========================================================
000070* 2001-11-14 TMK  REQ 4471 - REPLACES THE OLD VSAM KEYED READ.
000080     01  CLM-TABLE-CONTROL.
000090         05  CLM-TABLE-COUNT           PIC 9(04) COMP.
000100         05  CLM-TABLE-SUB             PIC 9(04) COMP.
000110
000120     01  CLM-TABLE.
000130         05  CLM-TABLE-ENTRY OCCURS 1000 TIMES
000140                             INDEXED BY CLM-IDX.
000150             10  CLM-T-CLIENT-ID       PIC 9(06).
000160             10  CLM-T-CLIENT-CODE     PIC X(10).
000170             10  CLM-T-CLIENT-NAME     PIC X(30).
000180             10  CLM-T-ACTIVE-FLAG     PIC X(01).
000190
000200     01  W-FOUND-CLIENT-RECORD         PIC X(01).
000210         88  FOUND-CLIENT-RECORD       VALUE "Y".
000220
000230     01  W-END-OF-CLIENT-FILE          PIC X(01) VALUE "N".
000240
000250     01  CLIENT-NUMBER                 PIC 9(06).
000260
000270     01  CLM-FOUND-RECORD.
000280         05  CLM-FOUND-CLIENT-CODE     PIC X(10).
000290         05  CLM-FOUND-CLIENT-NAME     PIC X(30).
