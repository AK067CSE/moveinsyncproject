000010* ===========================================================
000020* WSBLCTB.CBL
000030* WORKING-STORAGE FOR THE BILLING-CONFIGURATION TABLE USED BY
000040* PL-LOOK-FOR-BLCFG-RECORD.CBL (BATCH FLOW STEP 2,
000050* CONFIGURATION LOOKUP).
000060* ===========================================================
000070* 2001-11-14 TMK  REQ 4471 - REPLACES THE OLD VSAM KEYED READ.
000080     01  BCFG-TABLE-CONTROL.
000090         05  BCFG-TABLE-COUNT          PIC 9(04) COMP.
000100         05  BCFG-TABLE-SUB            PIC 9(04) COMP.
000110
000120     01  BCFG-TABLE.
000130         05  BCFG-TABLE-ENTRY OCCURS 2000 TIMES
000140                              INDEXED BY BCFG-IDX.
000150             10  BCFG-T-VENDOR-ID         PIC 9(06).
000160             10  BCFG-T-BILLING-MODEL     PIC X(07).
000170             10  BCFG-T-FIXED-MONTHLY-COST PIC S9(08)V99.
000180             10  BCFG-T-INCLUDED-TRIPS    PIC 9(05).
000190             10  BCFG-T-INCLUDED-KM       PIC S9(08)V99.
000200             10  BCFG-T-COST-PER-TRIP     PIC S9(08)V99.
000210             10  BCFG-T-COST-PER-KM       PIC S9(08)V99.
000220             10  BCFG-T-EXTRA-KM-RATE     PIC S9(08)V99.
000230             10  BCFG-T-EXTRA-HOUR-RATE   PIC S9(08)V99.
000240             10  BCFG-T-STANDARD-KM-TRIP  PIC S9(08)V99.
000250             10  BCFG-T-STANDARD-HRS-TRIP PIC S9(08)V99.
000260             10  BCFG-T-ACTIVE-FLAG       PIC X(01).
000270
000280     01  W-FOUND-BLCFG-RECORD          PIC X(01).
000290         88  FOUND-BLCFG-RECORD        VALUE "Y".
000300
000310     01  W-END-OF-BLCFG-FILE           PIC X(01) VALUE "N".
000320
000330*    CURRENT CONFIGURATION, MOVED OUT OF THE TABLE ON A HIT SO
000340*    THE POSTING ENGINE CAN REFER TO IT WITH SHORT NAMES.
000350     01  CURR-BILLING-MODEL            PIC X(07).
000360         88  CURR-MODEL-PACKAGE        VALUE "PACKAGE".
000370         88  CURR-MODEL-TRIP           VALUE "TRIP".
000380         88  CURR-MODEL-HYBRID         VALUE "HYBRID".
000390     01  CURR-FIXED-MONTHLY-COST       PIC S9(08)V99.
000400     01  CURR-INCLUDED-TRIPS           PIC 9(05).
000410     01  CURR-INCLUDED-KM              PIC S9(08)V99.
000420     01  CURR-COST-PER-TRIP            PIC S9(08)V99.
000430     01  CURR-COST-PER-KM              PIC S9(08)V99.
000440     01  CURR-EXTRA-KM-RATE            PIC S9(08)V99.
000450     01  CURR-EXTRA-HOUR-RATE          PIC S9(08)V99.
000460     01  CURR-STANDARD-KM-TRIP         PIC S9(08)V99.
000470     01  CURR-STANDARD-HRS-TRIP        PIC S9(08)V99.
