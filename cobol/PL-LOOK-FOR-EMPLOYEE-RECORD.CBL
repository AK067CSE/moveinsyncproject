000010* ===========================================================
000020* PL-LOOK-FOR-EMPLOYEE-RECORD.CBL
000030* LOADS THE EMPLOYEE TABLE ONCE AND SEARCHES IT BY
000040* EMPLOYEE-NUMBER.  FOUND-EMPLOYEE-RECORD AND EPM-FOUND-RECORD
000050* ARE SET ON RETURN.
000060* ===========================================================
000070* 2001-11-14 TMK  REQ 4471 - REWRITTEN AS A TABLE SEARCH.
000080LOAD-EMPLOYEE-TABLE.
000090
000100     MOVE ZERO TO EPM-TABLE-COUNT.
000110     PERFORM LOAD-EMPLOYEE-TABLE-RECORD
000120             UNTIL W-END-OF-EMPLOYEE-FILE = "Y".
000130LOAD-EMPLOYEE-TABLE-EXIT.
000140     EXIT.
000150
000160LOAD-EMPLOYEE-TABLE-RECORD.
000170
000180     READ EMPLOYEE-FILE
000190          AT END
000200             MOVE "Y" TO W-END-OF-EMPLOYEE-FILE
000210          NOT AT END
000220             ADD 1 TO EPM-TABLE-COUNT
000230             MOVE EPM-EMPLOYEE-ID TO
000240                 EPM-T-EMPLOYEE-ID (EPM-TABLE-COUNT)
000250             MOVE EPM-EMPLOYEE-CODE TO
000260                 EPM-T-EMPLOYEE-CODE (EPM-TABLE-COUNT)
000270             MOVE EPM-EMPLOYEE-NAME TO
000280                 EPM-T-EMPLOYEE-NAME (EPM-TABLE-COUNT)
000290             MOVE EPM-CLIENT-ID TO
000300                 EPM-T-CLIENT-ID (EPM-TABLE-COUNT)
000310             MOVE EPM-ACTIVE-FLAG TO
000320                 EPM-T-ACTIVE-FLAG (EPM-TABLE-COUNT)
000330     END-READ.
000340LOAD-EMPLOYEE-TABLE-RECORD-EXIT.
000350     EXIT.
000360
000370LOOK-FOR-EMPLOYEE-RECORD.
000380
000390     MOVE "N" TO W-FOUND-EMPLOYEE-RECORD.
000400     MOVE 1   TO EPM-TABLE-SUB.
000410
000420     PERFORM TEST-ONE-EMPLOYEE-TABLE-ENTRY
000430             UNTIL EPM-TABLE-SUB > EPM-TABLE-COUNT
000440                OR FOUND-EMPLOYEE-RECORD.
000450LOOK-FOR-EMPLOYEE-RECORD-EXIT.
000460     EXIT.
000470
000480TEST-ONE-EMPLOYEE-TABLE-ENTRY.
000490
000500     IF EPM-T-EMPLOYEE-ID (EPM-TABLE-SUB) = EMPLOYEE-NUMBER
000510        MOVE "Y" TO W-FOUND-EMPLOYEE-RECORD
000520        MOVE EPM-T-EMPLOYEE-CODE (EPM-TABLE-SUB) TO
000530            EPM-FOUND-EMPLOYEE-CODE
000540        MOVE EPM-T-EMPLOYEE-NAME (EPM-TABLE-SUB) TO
000550            EPM-FOUND-EMPLOYEE-NAME
000560        MOVE EPM-T-CLIENT-ID (EPM-TABLE-SUB)     TO
000570            EPM-FOUND-CLIENT-ID
000580     ELSE
000590        ADD 1 TO EPM-TABLE-SUB.
000600TEST-ONE-EMPLOYEE-TABLE-ENTRY-EXIT.
000610     EXIT.
