000010* ===========================================================
000020* FDCLTM.CBL
000030* FD + RECORD LAYOUT FOR THE CLIENT MASTER.
000040* ===========================================================
000050* 1994-03-02 RVF  ORIGINAL ENTRY.
000060     FD  CLIENT-FILE
000070         LABEL RECORDS ARE STANDARD.
000080     01  CLIENT-MASTER-RECORD.
000090         05  CLM-CLIENT-ID             PIC 9(06).
000100         05  CLM-CLIENT-CODE           PIC X(10).
000110         05  CLM-CLIENT-NAME           PIC X(30).
000120         05  CLM-ACTIVE-FLAG           PIC X(01).
000130             88  CLM-IS-ACTIVE         VALUE "Y".
000140         05  FILLER                    PIC X(03).
