000010* ===========================================================
000020* SLNTRIP.CBL
000030* SELECT CLAUSE FOR THE UPDATED TRIP FILE (POSTING OUTPUT).
000040* WRITTEN IN THE SAME ORDER THE TRIP FILE WAS READ, WITH THE
000050* COMPUTED FIELDS AND PROCESSED-FLAG FILLED IN BY THE POSTING
000060* ENGINE.
000070* ===========================================================
000080* 1994-03-02 RVF  ORIGINAL ENTRY.
000090     SELECT NEW-TRIP-FILE
000100            ASSIGN TO TRIPOUT
000110            ORGANIZATION IS LINE SEQUENTIAL.
