000010* ===========================================================
000020* SLVNDM.CBL
000030* SELECT CLAUSE FOR THE VENDOR MASTER.
000040* ===========================================================
000050* 1994-03-02 RVF  ORIGINAL ENTRY.
000060* 2001-11-14 TMK  REQ 4471 - REHOSTED OFF THE OLD VSAM CLUSTER;
000070*                 KEYED LOOKUP NOW DONE AGAINST A WORKING-
000080*                 STORAGE TABLE LOADED AT OPEN TIME (SEE
000090*                 PL-LOOK-FOR-VENDOR-RECORD.CBL).
000100     SELECT VENDOR-FILE
000110            ASSIGN TO VENDMAST
000120            ORGANIZATION IS LINE SEQUENTIAL.
