000010* ===========================================================
000020* FDEMPM.CBL
000030* FD + RECORD LAYOUT FOR THE EMPLOYEE MASTER.
000040* ===========================================================
000050* 1994-03-02 RVF  ORIGINAL ENTRY.
000060* 1997-07-21 RVF  REQ 2290 - ADDED EPM-CLIENT-ID SO AN EMPLOYEE
000070*                 TIES BACK TO THE CLIENT THEY ARE CARRIED FOR.
000080     FD  EMPLOYEE-FILE
000090         LABEL RECORDS ARE STANDARD.
000100     01  EMPLOYEE-MASTER-RECORD.
000110         05  EPM-EMPLOYEE-ID           PIC 9(06).
000120         05  EPM-EMPLOYEE-CODE         PIC X(10).
000130         05  EPM-EMPLOYEE-NAME         PIC X(30).
000140         05  EPM-CLIENT-ID             PIC 9(06).
000150         05  EPM-ACTIVE-FLAG           PIC X(01).
000160             88  EPM-IS-ACTIVE         VALUE "Y".
000170         05  FILLER                    PIC X(02).
